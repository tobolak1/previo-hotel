000100******************************************************************
000200* FECHA       : 11/02/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000500* PROGRAMA    : HTOC0100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE DISPONIBILIDAD DIARIA POR      *
000800*             : TIPO DE HABITACION (ORDENADO POR FECHA Y POR     *
000900*             : HABITACION) Y CALCULA, POR CADA FECHA, EL TOTAL  *
001000*             : DE HABITACIONES OCUPADAS, LIBRES Y EL PORCENTAJE *
001100*             : DE OCUPACION.  DEJA UN ARCHIVO DE TRABAJO CON EL *
001200*             : RESUMEN DE CADA FECHA Y UN REGISTRO DE CONTROL   *
001300*             : CON EL PROMEDIO DE OCUPACION DEL HORIZONTE PARA  *
001400*             : QUE LO RECOJA HTPC0300.                          *
001500* ARCHIVOS    : AVAILABILITY=E, WORKOCC=S, OCCCTL=S              *
001600* PROGRAMA(S) : NO APLICA, PRIMER PASO DE LA CADENA NOCTURNA     *
001700******************************************************************
001800*                    H I S T O R I A L   D E   C A M B I O S     *
001900******************************************************************
002000* 1993-02-11  EDR  SOLICITUD 4401   VERSION ORIGINAL DEL PROGRAMA*
002100* 1993-02-11  EDR  SOLICITUD 4401   SE DEFINE EL CORTE POR FECHA *
002200*                                   CON PRIMERA LECTURA Y        *
002300*                                   BANDERA DE FIN DE ARCHIVO    *
002400* 1994-03-30  EDR  SOLICITUD 4522   SE CORRIGE EL PORCENTAJE     *
002500*                                   CUANDO EL TOTAL DEL DIA ES   *
002600*                                   CERO (DIVISION ENTRE CERO)   *
002700* 1995-06-19  MCZ  SOLICITUD 4889   SE AGREGA EL CONTEO DE       *
002800*                                   HABITACIONES DEL PRIMER DIA  *
002900*                                   PROCESADO PARA EL REPORTE    *
003000*                                   DE CONTROL DE HTPC0300       *
003100* 1996-07-22  MCZ  SOLICITUD 5120   SE AGREGA EL DESGLOSE DE     *
003200*                                   FECHA AAAA/MM/DD EN LA TRAZA *
003300*                                   DE CONSOLA (COPY AVAIL01)    *
003400* 1997-02-11  EDR  SOLICITUD 5344   SE CREA EL ARCHIVO DE CONTROL*
003500*                                   OCCCTL PARA PASAR EL         *
003600*                                   PROMEDIO DE OCUPACION A LA   *
003700*                                   PRECALCULADORA (HTPC0300)    *
003800* 1998-09-02  EDR  SOLICITUD 5710   AJUSTE Y2K: FECHAS DE LA     *
003900*                                   DISPONIBILIDAD AHORA LLEGAN  *
004000*                                   EN AAAA-MM-DD (10 POSICIONES)*
004100*                                   SE ACTUALIZA COPY AVAIL01    *
004200* 1999-01-18  EDR  SOLICITUD 5799   REVISION GENERAL Y2K, SIN    *
004300*                                   MAS CAMBIOS PENDIENTES       *
004400* 2001-04-05  MCZ  SOLICITUD 6203   REDONDEO DEL PROMEDIO DE     *
004500*                                   OCUPACION A UN DECIMAL POR   *
004600*                                   MITAD-ARRIBA (ANTES TRUNCABA)*
004700* 2004-10-11  MCZ  SOLICITUD 6750   SE AGREGA BANDERA DE TRAZA   *
004800*                                   (UPSI-0) PARA DEPURACION EN  *
004900*                                   AMBIENTE DE PRUEBAS          *
005000* 2005-03-17  MCZ  SOLICITUD 6841   SE AGREGA TRAZA DEL PROMEDIO *
005100*                                   DE OCUPACION (ENTERO/DECIMAL)*
005200*                                   BAJO LA BANDERA UPSI-0        *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.     HTOC0100.
005600 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
005700 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - HOTELERA.
005800 DATE-WRITTEN.   11/02/1993.
005900 DATE-COMPILED.
006000 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
006100*
006200*    OBSERVACIONES GENERALES: ESTE ES EL PRIMER PASO DE LA CADENA
006300*    NOCTURNA; SU SALIDA (WORKOCC Y OCCCTL) LA CONSUME HTPC0300 AL
006400*    FINAL DE LA CADENA.  EL ARCHIVO DE ENTRADA (AVAILABILITY) DEBE
006500*    VENIR ORDENADO POR FECHA Y, DENTRO DE CADA FECHA, POR
006600*    HABITACION; SI NO VIENE ASI EL CORTE POR FECHA SALE MAL SIN
006700*    QUE EL PROGRAMA LO DETECTE.
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     UPSI-0 IS WS-TRAZA-SW ON  STATUS IS WS-TRAZA-ON
007300*    2004-10-11 MCZ - SOLICITUD 6750: SWITCH AGREGADO PARA PODER
007400*    ENCENDER TRAZAS DE DEPURACION EN AMBIENTE DE PRUEBAS SIN TENER
007500*    QUE RECOMPILAR EL PROGRAMA.
007600                          OFF STATUS IS WS-TRAZA-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT AVAILABILITY ASSIGN TO AVAILAB
008000*    AVAILABILITY VIENE DE CAPTURA DIARIA (UN RENGLON POR
008100*    HABITACION POR FECHA); WORKOCC Y OCCCTL SON DE SALIDA, LOS
008200*    RECOGE HTPC0300 MAS ADELANTE EN LA MISMA CADENA.
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS  IS FS-AVAILAB.
008500     SELECT WORKOCC      ASSIGN TO WORKOCC
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-WORKOCC.
008800     SELECT OCCCTL       ASSIGN TO OCCCTL
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-OCCCTL.
009100*
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  AVAILABILITY
009500*    18 CARACTERES: FECHA, HABITACION Y ESTADO DE OCUPACION (VER
009600*    COPY AVAIL01); 1998-09-02 EDR - SOLICITUD 5710, AJUSTE Y2K:
009700*    LA FECHA SE AMPLIO A AAAA-MM-DD (10 POSICIONES).
009800     RECORD CONTAINS 18 CHARACTERS
009900     RECORDING MODE IS F.
010000     COPY AVAIL01.
010100 FD  WORKOCC
010200*    41 CARACTERES: UN RENGLON POR FECHA CON LOS TRES CONTADORES
010300*    DE OCUPACION Y EL PORCENTAJE YA REDONDEADO (VER COPY DAYSUM1).
010400     RECORD CONTAINS 41 CHARACTERS
010500     RECORDING MODE IS F.
010600     COPY DAYSUM1.
010700 FD  OCCCTL
010800*    11 CARACTERES: UN SOLO RENGLON CON LOS TRES TOTALES DEL
010900*    HORIZONTE COMPLETO (VER COPY OCCTOT1); LO LEE HTPC0300.
011000     RECORD CONTAINS 11 CHARACTERS
011100     RECORDING MODE IS F.
011200     COPY OCCTOT1.
011300*
011400 WORKING-STORAGE SECTION.
011500*                 GLOSARIO DE PREFIJOS USADOS EN ESTE PROGRAMA
011600*                 AV-  CAMPOS DE LA DISPONIBILIDAD DIARIA (AVAIL01)
011700*                 DS-  CAMPOS DEL RESUMEN DIARIO QUE ESCRIBE ESTE
011800*                      PASO (DAYSUM1)
011900*                 OT-  CAMPOS DEL REGISTRO DE CONTROL DE OCUPACION
012000*                      QUE ESCRIBE ESTE PASO (OCCTOT1)
012100*                 WKS- AREAS DE TRABAJO PROPIAS DE ESTE PROGRAMA
012200*                 VARIABLES DE ESTADO DE ARCHIVO
012300 01  WKS-STATUS-AREA.
012400*    FS-AVAILAB SE REVISA EN CADA LECTURA (ES EL UNICO ARCHIVO DE
012500*    ENTRADA VARIABLE); FS-WORKOCC Y FS-OCCCTL SOLO SE REVISAN AL
012600*    ABRIR Y AL CERRAR.
012700     05  FS-AVAILAB               PIC 9(02) VALUE ZEROS.
012800     05  FS-WORKOCC               PIC 9(02) VALUE ZEROS.
012900     05  FS-OCCCTL                PIC 9(02) VALUE ZEROS.
013000     05  FILLER                   PIC X(01).
013100*
013200 01  WKS-BANDERAS.
013300*    FIN-AVAILAB GOBIERNA EL PERFORM ... UNTIL DE LECTURA;
013400*    HAY-FECHA-PENDIENTE INDICA QUE YA SE EMPEZO A ACUMULAR UNA
013500*    FECHA Y TODAVIA NO SE HA ESCRITO SU RENGLON DE RESUMEN.
013600     05  WKS-FIN-AVAILAB          PIC 9(01) VALUE ZEROS.
013700         88  FIN-AVAILAB                   VALUE 1.
013800     05  WKS-HAY-FECHA-PENDIENTE  PIC 9(01) VALUE ZEROS.
013900         88  HAY-FECHA-PENDIENTE           VALUE 1.
014000     05  FILLER                   PIC X(01).
014100*                 FECHA DE SISTEMA PARA EL BANNER DE ARRANQUE
014200 01  WKS-SYS-DATE                 PIC 9(06) VALUE ZEROS.
014300*    SOLO SE USA PARA EL MENSAJE DE ARRANQUE EN CONSOLA; NO
014400*    INTERVIENE EN EL CALCULO DE OCUPACION.
014500 01  WKS-SYS-DATE-R  REDEFINES WKS-SYS-DATE.
014600     05  WKS-SYS-YY               PIC 9(02).
014700     05  WKS-SYS-MM               PIC 9(02).
014800     05  WKS-SYS-DD               PIC 9(02).
014900*                 FECHA ANTERIOR PARA EL CORTE DE CONTROL
015000 01  WKS-PREV-DATE                PIC X(10) VALUE SPACES.
015100*    GUARDA LA FECHA DEL RENGLON DE DISPONIBILIDAD QUE SE ESTA
015200*    ACUMULANDO; CUANDO LA SIGUIENTE LECTURA TRAE UNA FECHA
015300*    DISTINTA, ESE ES EL CORTE QUE DISPARA 220-FLUSH-CURRENT-DATE.
015400 01  WKS-PREV-DATE-R  REDEFINES WKS-PREV-DATE.
015500     05  WKS-PREV-YYYY            PIC X(04).
015600     05  FILLER                   PIC X(01).
015700     05  WKS-PREV-MM              PIC X(02).
015800     05  FILLER                   PIC X(01).
015900     05  WKS-PREV-DD              PIC X(02).
016000*                 ACUMULADORES DEL DIA EN CURSO (COMP)
016100 01  WKS-DAY-COUNTERS.
016200*    1994-03-30 EDR - SOLICITUD 4522: SE AGREGO LA VALIDACION DE
016300*    TOTAL EN CERO EN 220-FLUSH-CURRENT-DATE PORQUE ANTES TRONABA
016400*    POR DIVISION ENTRE CERO SI UN DIA LLEGABA SIN RENGLONES.
016500     05  WKS-DAY-OCC-CT           PIC 9(03) COMP.
016600     05  WKS-DAY-FREE-CT          PIC 9(03) COMP.
016700     05  WKS-DAY-TOTAL-CT         PIC 9(03) COMP.
016800     05  FILLER                   PIC X(01).
016900*                 ACUMULADORES DEL HORIZONTE (COMP)
017000 01  WKS-HORIZON-COUNTERS.
017100*    WKS-DATE-SEQ CUENTA CUANTAS FECHAS DISTINTAS SE HAN CERRADO;
017200*    WKS-PCT-SUM ACUMULA EL PORCENTAJE DE CADA FECHA PARA SACAR EL
017300*    PROMEDIO AL FINAL; WKS-FIRST-DATE-TOTAL GUARDA EL TOTAL DE
017400*    HABITACIONES DEL PRIMER DIA (SOLICITUD 4889) PARA EL REPORTE
017500*    DE CONTROL, SUPONIENDO QUE EL TOTAL DE CUARTOS DEL HOTEL NO
017600*    CAMBIA DENTRO DEL HORIZONTE.
017700     05  WKS-DATE-SEQ             PIC 9(03) COMP.
017800     05  WKS-PCT-SUM              PIC 9(07)V9(01) COMP.
017900     05  WKS-FIRST-DATE-TOTAL     PIC 9(03) COMP.
018000     05  FILLER                   PIC X(01).
018100*                 PORCENTAJE DE OCUPACION DEL DIA (EDITADO)
018200 01  WKS-PCT-WORK                 PIC 9(03)V9(01) VALUE ZEROS.
018300*    2001-04-05 MCZ - SOLICITUD 6203: EL PORCENTAJE Y EL PROMEDIO
018400*    AHORA SE REDONDEAN MITAD-ARRIBA (ROUNDED); ANTES SE TRUNCABAN
018500*    Y EL REPORTE SE QUEDABA SIEMPRE CORTO.
018600 01  WKS-AVG-WORK                 PIC 9(03)V9(01) VALUE ZEROS.
018700*                 VISTA ENTERO/DECIMAL DEL PROMEDIO PARA TRAZA
018800 01  WKS-AVG-WORK-R  REDEFINES WKS-AVG-WORK.
018900*    2005-03-17 MCZ - SOLICITUD 6841: SEPARA EL PROMEDIO EN PARTE
019000*    ENTERA Y DECIMAL SOLO PARA PODER IMPRIMIRLO CON PUNTO EN LA
019100*    TRAZA DE CONSOLA (NO SE USA EN EL CALCULO).
019200     05  WKS-AVG-ENTERO           PIC 9(03).
019300     05  WKS-AVG-DECIMAL          PIC 9(01).
019400*                 CONTADORES DE TRABAJO INDEPENDIENTES
019500 77  WKS-REG-LEIDOS               PIC 9(05) COMP VALUE ZERO.
019600 77  WKS-REG-ESCRITOS             PIC 9(05) COMP VALUE ZERO.
019700*
019800 PROCEDURE DIVISION.
019900******************************************************************
020000*                    S E C C I O N   P R I N C I P A L           *
020100******************************************************************
020200 000-MAIN SECTION.
020300*    PASO 1: ABRIR ARCHIVOS
020400     PERFORM 100-OPEN-DATA
020500     PERFORM 200-SUMMARISE-DATES
020600*    PASO 2: RECORRER LA DISPONIBILIDAD Y ACUMULAR POR FECHA
020700     PERFORM 250-WRITE-CONTROL-TOTALS
020800*    PASO 3: ESCRIBIR EL REGISTRO DE CONTROL PARA HTPC0300
020900     PERFORM 900-CLOSE-DATA
021000*    PASO 4: CERRAR ARCHIVOS Y TERMINAR
021100     STOP RUN.
021200 000-MAIN-E. EXIT.
021300*
021400*    --------- SECCION PARA ABRIR ARCHIVOS DE ENTRADA/SALIDA ----
021500 100-OPEN-DATA SECTION.
021600     ACCEPT WKS-SYS-DATE FROM DATE
021700     DISPLAY "HTOC0100 - RESUMEN DE OCUPACION - INICIO "
021800             WKS-SYS-MM "/" WKS-SYS-DD "/" WKS-SYS-YY
021900             UPON CONSOLE
022000     OPEN INPUT  AVAILABILITY
022100          OUTPUT WORKOCC OCCCTL
022200     IF FS-AVAILAB = 97
022300*    AVAILABILITY VACIO (SIN DISPONIBILIDAD CAPTURADA) NO ES
022400*    ERROR; SIMPLEMENTE NO SE ESCRIBIRA NINGUN RENGLON DE RESUMEN.
022500        MOVE ZEROS TO FS-AVAILAB
022600     END-IF
022700     IF FS-AVAILAB NOT = 0 OR FS-WORKOCC NOT = 0
022800*    CUALQUIER OTRO FILE STATUS DISTINTO DE CERO SI ES ERROR REAL
022900*    DE APERTURA; SE ABORTA CON RETURN-CODE 91.
023000                           OR FS-OCCCTL  NOT = 0
023100        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
023200                UPON CONSOLE
023300        DISPLAY "  HTOC0100 - ERROR AL ABRIR ARCHIVOS            "
023400                UPON CONSOLE
023500        DISPLAY "  FS-AVAILAB=(" FS-AVAILAB ") FS-WORKOCC=("
023600                FS-WORKOCC ") FS-OCCCTL=(" FS-OCCCTL ")"
023700                UPON CONSOLE
023800        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
023900                UPON CONSOLE
024000        MOVE 91 TO RETURN-CODE
024100        PERFORM 900-CLOSE-DATA
024200        STOP RUN
024300     END-IF.
024400 100-OPEN-DATA-E. EXIT.
024500*
024600******************************************************************
024700*        S E C C I O N   D E L   C O R T E   P O R   F E C H A   *
024800******************************************************************
024900 200-SUMMARISE-DATES SECTION.
025000     PERFORM 910-READ-AVAILAB
025100     PERFORM 210-SUMMARISE-ONE-DATE THRU 210-SUMMARISE-ONE-DATE-E
025200             UNTIL FIN-AVAILAB
025300     IF HAY-FECHA-PENDIENTE
025400        PERFORM 220-FLUSH-CURRENT-DATE
025500     END-IF.
025600 200-SUMMARISE-DATES-E. EXIT.
025700*
025800 210-SUMMARISE-ONE-DATE SECTION.
025900*    SI LA FECHA DEL RENGLON QUE SE ACABA DE LEER YA ES DISTINTA A
026000*    LA QUE SE VENIA ACUMULANDO, PRIMERO SE CIERRA (FLUSH) LA
026100*    FECHA ANTERIOR ANTES DE EMPEZAR A ACUMULAR LA NUEVA.
026200     IF AV-DATE NOT = WKS-PREV-DATE AND HAY-FECHA-PENDIENTE
026300        PERFORM 220-FLUSH-CURRENT-DATE
026400     END-IF
026500     MOVE AV-DATE TO WKS-PREV-DATE
026600     MOVE 1       TO WKS-HAY-FECHA-PENDIENTE
026700     IF AV-OCUPADA
026800*    AV-OCUPADA Y AV-LIBRE SON LOS DOS UNICOS ESTADOS POSIBLES DE
026900*    LA HABITACION (VER COPY AVAIL01); NO HAY TERCER ESTADO.
027000        ADD 1 TO WKS-DAY-OCC-CT
027100     ELSE
027200        IF AV-LIBRE
027300           ADD 1 TO WKS-DAY-FREE-CT
027400        END-IF
027500     END-IF
027600     IF WS-TRAZA-ON
027700*    1996-07-22 MCZ - SOLICITUD 5120: TRAZA DETALLADA POR
027800*    HABITACION, SOLO SI EL SWITCH DE DEPURACION ESTA ENCENDIDO.
027900        DISPLAY "  LEYENDO " WKS-PREV-YYYY "-" WKS-PREV-MM "-"
028000                WKS-PREV-DD " HABITACION " AV-ROOM-ID
028100                UPON CONSOLE
028200     END-IF
028300     PERFORM 910-READ-AVAILAB.
028400 210-SUMMARISE-ONE-DATE-E. EXIT.
028500*
028600*    ----------- CIERRA LA ACUMULACION DE UNA FECHA --------------
028700 220-FLUSH-CURRENT-DATE SECTION.
028800*    SE LLAMA CUANDO CAMBIA LA FECHA DEL RENGLON DE ENTRADA, O AL
028900*    TERMINAR EL ARCHIVO SI QUEDO UNA FECHA A MEDIO ACUMULAR.
029000     COMPUTE WKS-DAY-TOTAL-CT = WKS-DAY-OCC-CT + WKS-DAY-FREE-CT
029100     ADD 1 TO WKS-DATE-SEQ
029200     IF WKS-DATE-SEQ = 1
029300*    1995-06-19 MCZ - SOLICITUD 4889: SE GUARDA EL TOTAL DE
029400*    CUARTOS DEL PRIMER DIA PARA EL REPORTE DE CONTROL, QUE LO
029500*    USA HTPC0300 EN SU RENGLON DE TOTALES.
029600        MOVE WKS-DAY-TOTAL-CT TO WKS-FIRST-DATE-TOTAL
029700     END-IF
029800     IF WKS-DAY-TOTAL-CT = 0
029900*    1994-03-30 EDR - SOLICITUD 4522: SI EL TOTAL DEL DIA ES CERO
030000*    (NO HUBO RENGLONES, O TODOS VINIERON MAL) EL PORCENTAJE SE
030100*    DEJA EN CERO EN VEZ DE DIVIDIR ENTRE CERO.
030200        MOVE ZEROS TO WKS-PCT-WORK
030300     ELSE
030400        COMPUTE WKS-PCT-WORK ROUNDED =
030500                (WKS-DAY-OCC-CT / WKS-DAY-TOTAL-CT) * 100
030600     END-IF
030700     ADD WKS-PCT-WORK TO WKS-PCT-SUM
030800*    SE ACUMULA EL PORCENTAJE DE CADA FECHA YA REDONDEADO; EL
030900*    PROMEDIO FINAL SE SACA EN 250-WRITE-CONTROL-TOTALS.
031000     MOVE SPACES          TO DAILY-SUM-REC
031100     MOVE WKS-PREV-DATE   TO DS-DATE
031200     MOVE WKS-DAY-TOTAL-CT TO DS-TOTAL-ROOMS
031300     MOVE WKS-DAY-OCC-CT  TO DS-OCCUPIED
031400     MOVE WKS-DAY-FREE-CT TO DS-FREE
031500     MOVE WKS-PCT-WORK    TO DS-OCC-PCT
031600     WRITE DAILY-SUM-REC
031700     ADD 1 TO WKS-REG-ESCRITOS
031800     MOVE ZEROS TO WKS-DAY-OCC-CT WKS-DAY-FREE-CT
031900                   WKS-DAY-TOTAL-CT.
032000 220-FLUSH-CURRENT-DATE-E. EXIT.
032100*
032200*    ----------- CALCULA Y ESCRIBE LOS TOTALES DE CONTROL --------
032300 250-WRITE-CONTROL-TOTALS SECTION.
032400*    EJEMPLO: SI EL HORIZONTE TUVO 60 FECHAS CON PORCENTAJES QUE
032500*    SUMAN 4500.0, EL PROMEDIO ES 4500.0/60=75.0%.
032600     MOVE SPACES TO OCC-CONTROL-REC
032700     IF WKS-DATE-SEQ = 0
032800        MOVE ZEROS TO WKS-AVG-WORK
032900     ELSE
033000        COMPUTE WKS-AVG-WORK ROUNDED =
033100                WKS-PCT-SUM / WKS-DATE-SEQ
033200     END-IF
033300     IF WS-TRAZA-ON
033400        DISPLAY "  PROMEDIO OCUPACION HORIZONTE : "
033500                WKS-AVG-ENTERO "." WKS-AVG-DECIMAL " %"
033600                UPON CONSOLE
033700     END-IF
033800     MOVE WKS-DATE-SEQ          TO OT-DAYS-PROCESSED
033900     MOVE WKS-FIRST-DATE-TOTAL  TO OT-TOTAL-ROOMS
034000     MOVE WKS-AVG-WORK          TO OT-AVG-OCC-PCT
034100     WRITE OCC-CONTROL-REC.
034200 250-WRITE-CONTROL-TOTALS-E. EXIT.
034300*
034400*    ------------------- LECTURA DE DISPONIBILIDAD ---------------
034500 910-READ-AVAILAB SECTION.
034600*    EL CONTADOR WKS-REG-LEIDOS SOLO SUBE SI EL RENGLON LEIDO NO
034700*    ES EL INDICADOR DE FIN DE ARCHIVO.
034800     READ AVAILABILITY
034900          AT END SET FIN-AVAILAB TO TRUE
035000     END-READ
035100     IF NOT FIN-AVAILAB
035200        ADD 1 TO WKS-REG-LEIDOS
035300     END-IF.
035400 910-READ-AVAILAB-E. EXIT.
035500*
035600*    -------------------- CIERRE DE ARCHIVOS ----------------------
035700 900-CLOSE-DATA SECTION.
035800*    EL MENSAJE DE FIN DE PROCESO QUEDA EN CONSOLA PARA QUE EL
035900*    OPERADOR DE TURNO CONFIRME QUE ESTE PRIMER PASO TERMINO BIEN
036000*    ANTES DE QUE ARRANQUE EL SIGUIENTE PASO DE LA CADENA.
036100     CLOSE AVAILABILITY WORKOCC OCCCTL
036200     DISPLAY "HTOC0100 - REGISTROS LEIDOS    : " WKS-REG-LEIDOS
036300             UPON CONSOLE
036400     DISPLAY "HTOC0100 - DIAS ESCRITOS        : " WKS-REG-ESCRITOS
036500             UPON CONSOLE
036600     DISPLAY "HTOC0100 - FIN DE PROCESO               "
036700             UPON CONSOLE.
036800 900-CLOSE-DATA-E. EXIT.
