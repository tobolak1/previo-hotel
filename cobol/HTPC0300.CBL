000100******************************************************************
000200* FECHA       : 20/11/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000500* PROGRAMA    : HTPC0300                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DE LA CADENA NOCTURNA.       *
000800*             : RECIBE LA FECHA DE CORRIDA POR SYSIN Y, PARA 60   *
000900*             : DIAS CONSECUTIVOS, CALCULA EL DIA DE LA SEMANA Y  *
001000*             : LA BANDERA DE FIN DE SEMANA, CRUZA EL RESUMEN DE  *
001100*             : OCUPACION DE HTOC0100 Y CUENTA LAS RECOMENDACIONES*
001200*             : ACCIONABLES DEL DIA PARA ESCRIBIR EL RESUMEN      *
001300*             : DIARIO FINAL.  POR CADA RECOMENDACION ACCIONABLE  *
001400*             : O DE HABITACION LIBRE, ESCRIBE UN EXTRACTO        *
001500*             : ENRIQUECIDO CON EL CATALOGO DE HABITACIONES.      *
001600*             : AL FINAL EMITE EL REPORTE DE CONTROL RUNLOG CON   *
001700*             : LOS TOTALES DE TODA LA CADENA.                    *
001800* ARCHIVOS    : WORKOCC=E, RECOMMEND=E, OCCCTL=E, PRICECTL=E,     *
001900*             : DAILYSUM=S, ROOMEXTRACT=S, RUNLOG=S (IMPRESION)   *
002000* PROGRAMA(S) : NO APLICA, RECIBE DE HTOC0100 Y DE HTPR0200       *
002100******************************************************************
002200*                    H I S T O R I A L   D E   C A M B I O S     *
002300******************************************************************
002400* 1995-11-20  EDR  SOLICITUD 5802   VERSION ORIGINAL DEL PROGRAMA*
002500* 1995-11-20  EDR  SOLICITUD 5802   CALCULO DEL DIA DE LA SEMANA  *
002600*                                   POR CONGRUENCIA DE ZELLER,    *
002700*                                   SIN USAR FUNCIONES DE FECHA   *
002800* 1995-12-07  EDR  SOLICITUD 5830   SE AGREGA LA TABLA DE         *
002900*                                   DURACION DE MESES PARA EL     *
003000*                                   AVANCE DE FECHA DIA A DIA     *
003100*                                   (TOMADA DEL PROGRAMA DE MORAS)*
003200* 1996-04-27  MCZ  SOLICITUD 5920   SE AGREGA EL EXTRACTO POR     *
003300*                                   HABITACION (ROOMEXTRACT)      *
003400*                                   ENRIQUECIDO CON EL CATALOGO   *
003500* 1996-09-30  MCZ  SOLICITUD 6010   SE AGREGA EL REPORTE DE       *
003600*                                   CONTROL RUNLOG CON EL DETALLE *
003700*                                   DIARIO Y LOS TOTALES DE LA    *
003800*                                   CADENA COMPLETA               *
003900* 1997-12-21  MCZ  SOLICITUD 6203   SE VALIDA QUE LA FECHA DE     *
004000*                                   CORRIDA VENGA NUMERICA ANTES  *
004100*                                   DE INICIAR EL CALCULO DE DIAS *
004200* 2001-06-28  MCZ  SOLICITUD 6750   SE AGREGA BANDERA DE TRAZA    *
004300*                                   (UPSI-0) PARA DEPURACION EN   *
004400*                                   AMBIENTE DE PRUEBAS           *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.     HTPC0300.
004800 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
004900 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - HOTELERA.
005000 DATE-WRITTEN.   20/11/1995.
005100 DATE-COMPILED.
005200 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
005300*    LA SALIDA IMPRESA (RUNLOG) Y LOS EXTRACTOS (ROOMEXTRACT) SE
005400*    RESGUARDAN CON EL MISMO NIVEL DE CONFIDENCIALIDAD QUE LOS
005500*    ARCHIVOS DE ENTRADA; NO SE DEBEN SACAR DEL CENTRO DE COMPUTO.
005600*
005700*    OBSERVACIONES GENERALES: EL HORIZONTE DE 60 DIAS ES FIJO (NO
005800*    ES PARAMETRO); SI ALGUN DIA EL NEGOCIO PIDE OTRO RANGO HAY QUE
005900*    CAMBIAR EL LIMITE DE LA VARYING EN 000-MAIN Y RECOMPILAR.
006000*    SI WORKOCC O RECOMMEND LLEGAN VACIOS EL PROGRAMA SIGUE
006100*    ESCRIBIENDO UN RENGLON DE DAILYSUM Y UNO DE RUNLOG POR CADA
006200*    UNO DE LOS 60 DIAS DEL HORIZONTE; SOLO QUEDAN LOS CONTADORES
006300*    EN CERO, QUE ES LO CORRECTO PARA UN DIA SIN INFORMACION.  EL
006400*    EXTRACTO ROOMEXTRACT SI SE OMITE DIA A DIA, PERO ESO LO
006500*    DECIDE EL FILTRO DE 320-WRITE-ROOM-EXTRACT (RECOMENDACION
006600*    ACCIONABLE O HABITACION LIBRE), NO UN ARCHIVO VACIO.
006700*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100*    EL SWITCH UPSI-0 CONTROLA LAS TRAZAS DE CONSOLA DE DEPURACION;
007200*    SE DEJA EN OFF EN PRODUCCION (VER WS-TRAZA-ON/WS-TRAZA-OFF).
007300     C01 IS TOP-OF-FORM
007400     CLASS WKS-CLASE-NUMERICA IS "0123456789"
007500     UPSI-0 IS WS-TRAZA-SW ON  STATUS IS WS-TRAZA-ON
007600*    2001-06-28 MCZ - SOLICITUD 6750: SWITCH AGREGADO PARA PODER
007700*    ENCENDER TRAZAS DE DEPURACION EN AMBIENTE DE PRUEBAS SIN TENER
007800*    QUE RECOMPILAR EL PROGRAMA.
007900                          OFF STATUS IS WS-TRAZA-OFF.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*    LOS CUATRO PRIMEROS ARCHIVOS SON ENTRADA (DOS DE ELLOS, OCCCTL
008300*    Y PRICECTL, SON LOS REGISTROS DE CONTROL DE UN SOLO RENGLON QUE
008400*    DEJARON HTOC0100 Y HTPR0200); LOS TRES ULTIMOS SON SALIDA.
008500     SELECT WORKOCC     ASSIGN TO WORKOCC
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-WORKOCC.
008800     SELECT RECOMMEND   ASSIGN TO RECOMMEND
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-RECOMMEND.
009100     SELECT OCCCTL      ASSIGN TO OCCCTL
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS FS-OCCCTL.
009400     SELECT PRICECTL    ASSIGN TO PRICECTL
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS FS-PRICECTL.
009700     SELECT DAILYSUM    ASSIGN TO DAILYSUM
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS  IS FS-DAILYSUM.
010000     SELECT ROOMEXTRACT ASSIGN TO ROOMEXTR
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS  IS FS-ROOMEXTR.
010300     SELECT RUNLOG      ASSIGN TO RUNLOG
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS  IS FS-RUNLOG.
010600*
010700 DATA DIVISION.
010800 FILE SECTION.
010900*    --------- ENTRADA DE OCUPACION (SOLO LOS CAMPOS QUE         *
011000*    --------- ESCRIBIO HTOC0100, REDECLARADOS LOCALMENTE) ------*
011100*    HTOC0100 ESCRIBE EL ARCHIVO WORKOCC CON LOS CAMPOS DE        *
011200*    OCUPACION UNICAMENTE (SIN DIA DE LA SEMANA NI CONTEO DE      *
011300*    RECOMENDACIONES, QUE SE CALCULAN AQUI); POR ESO EL LAYOUT SE *
011400*    VUELVE A DECLARAR LOCALMENTE EN VEZ DE COMPIAR DAYSUM1.      *
011500 FD  WORKOCC
011600     RECORD CONTAINS 41 CHARACTERS
011700     RECORDING MODE IS F.
011800 01  WORKOCC-IN-REC.
011900*    (EL FILLER FINAL DE 1 BYTE ES COSTUMBRE DE LA INSTALACION EN
012000*    TODOS LOS RENGLONES DE ARCHIVO, QUEDE O NO QUEDE USADO, POR SI
012100*    ALGUN DIA SE NECESITA UN INDICADOR ADICIONAL SIN REACOMODAR
012200*    TODO EL LAYOUT)
012300*    WI-DATE              : FECHA DEL DIA, AAAA-MM-DD, TAL COMO LA
012400*                           ESCRIBIO HTOC0100 EN EL RESUMEN DIARIO
012500*    WI-TOTAL/OCUPADOS/LIBRES/PCT : CONTADORES DE OCUPACION DE ESE
012600*                           DIA, YA CALCULADOS POR HTOC0100
012700*    ESTE PROGRAMA SOLO LOS TRASLADA AL RENGLON DE DETALLE Y AL
012800*    EXTRACTO DE HABITACION; NO LOS RECALCULA.
012900     05  WI-DATE                  PIC X(10).
013000     05  WI-WEEKDAY               PIC 9(01).
013100     05  WI-WEEKDAY-NAME          PIC X(09).
013200     05  WI-WEEKEND-FLAG          PIC X(01).
013300     05  WI-DAYS-UNTIL            PIC 9(03).
013400     05  WI-TOTAL-ROOMS           PIC 9(03).
013500     05  WI-OCCUPIED              PIC 9(03).
013600     05  WI-FREE                  PIC 9(03).
013700     05  WI-OCC-PCT               PIC 9(03)V9(01).
013800     05  WI-RECO-COUNT            PIC 9(03).
013900     05  FILLER                   PIC X(01).
014000*    --------- RECOMENDACIONES DE HTPR0200, YA ORDENADAS POR FECHA *
014100 FD  RECOMMEND
014200*    81 CARACTERES: IDENTIFICADOR, FECHA, HABITACION, TIPO DE
014300*    CAMBIO, PORCENTAJE, CONFIANZA, RAZON Y OCUPACION AL MOMENTO
014400*    DE GENERAR LA RECOMENDACION (VER COPY RECOMEN).
014500     RECORD CONTAINS 81 CHARACTERS
014600     RECORDING MODE IS F.
014700     COPY RECOMEN.
014800*    --------- REGISTRO DE CONTROL DE OCUPACION DE HTOC0100 ------ *
014900 FD  OCCCTL
015000*    11 CARACTERES: DIAS PROCESADOS, CUARTOS TOTALES Y PROMEDIO DE
015100*    OCUPACION DE TODA LA CORRIDA DE HTOC0100 (VER COPY OCCTOT1).
015200     RECORD CONTAINS 11 CHARACTERS
015300     RECORDING MODE IS F.
015400     COPY OCCTOT1.
015500*    --------- REGISTRO DE CONTROL DE PRECIOS DE HTPR0200 -------- *
015600 FD  PRICECTL
015700*    21 CARACTERES: LOS CUATRO CONTADORES DE RECOMENDACIONES DE
015800*    TODA LA CORRIDA DE HTPR0200 (VER COPY PRICTOT).
015900     RECORD CONTAINS 21 CHARACTERS
016000     RECORDING MODE IS F.
016100     COPY PRICTOT.
016200*    --------- SALIDA: RESUMEN DIARIO FINAL (CALENDARIO+OCUPACION  *
016300*    --------- +CONTEO DE RECOMENDACIONES ACCIONABLES DEL DIA) --- *
016400 FD  DAILYSUM
016500*    41 CARACTERES: UN RENGLON POR DIA DEL HORIZONTE, CON
016600*    CALENDARIO, OCUPACION Y CONTEO DE RECOMENDACIONES ACCIONABLES
016700*    (VER COPY DAYSUM1); ESTE PASO LO ESCRIBE, NADIE MAS LO LEE.
016800     RECORD CONTAINS 41 CHARACTERS
016900     RECORDING MODE IS F.
017000     COPY DAYSUM1.
017100*    --------- SALIDA: EXTRACTO ENRIQUECIDO POR RECOMENDACION ---- *
017200 FD  ROOMEXTRACT
017300*    117 CARACTERES: UN RENGLON POR RECOMENDACION ACCIONABLE O DE
017400*    HABITACION LIBRE, ENRIQUECIDO CON EL CATALOGO DE HABITACIONES
017500*    (VER COPY ROOMEXT); ES EL LISTADO QUE USA EL AREA COMERCIAL.
017600     RECORD CONTAINS 117 CHARACTERS
017700     RECORDING MODE IS F.
017800     COPY ROOMEXT.
017900*    --------- SALIDA: REPORTE DE CONTROL IMPRESO (132 COLUMNAS) - *
018000 FD  RUNLOG
018100*    REPORTE DE UNA SOLA COLUMNA ANCHA (132) PORQUE SE IMPRIME EN
018200*    LA IMPRESORA DE CADENA DEL CENTRO DE COMPUTO, NO EN PANTALLA;
018300*    LOS RENGLONES DE HEADER/DETAIL/TOTALS SE ARMAN EN WORKING-
018400*    STORAGE Y SE MUEVEN A RUNLOG-REC ANTES DE CADA WRITE.
018500     RECORD CONTAINS 132 CHARACTERS
018600     RECORDING MODE IS F.
018700 01  RUNLOG-REC                   PIC X(132).
018800*
018900 WORKING-STORAGE SECTION.
019000*                 GLOSARIO DE PREFIJOS USADOS EN ESTE PROGRAMA
019100*                 WI-   CAMPOS DEL RESUMEN DIARIO DE HTOC0100 (WORKOCC)
019200*                 RC-   CAMPOS DE LA RECOMENDACION DE HTPR0200 (RECOMMEND)
019300*                 OT-   CONTADORES DE OCUPACION DE HTOC0100 (OCCCTL)
019400*                 PT-   CONTADORES DE PRECIOS DE HTPR0200 (PRICECTL)
019500*                 DS-   CAMPOS DEL RESUMEN DIARIO QUE ESCRIBE ESTE
019600*                       MISMO PASO (DAILYSUM)
019700*                 RX-   CAMPOS DEL EXTRACTO DE HABITACION (ROOMEXTRACT)
019800*                 RD-   CAMPOS DEL RENGLON DE DETALLE DEL RUNLOG
019900*                 RT1-/RT2- CAMPOS DE LOS RENGLONES DE TOTALES DEL RUNLOG
020000*                 WKS-  AREAS DE TRABAJO PROPIAS DE ESTE PROGRAMA
020100*
020200*                 VARIABLES DE ESTADO DE ARCHIVO
020300*                 (NORMALIZADAS CONTRA EL CODIGO 97 = ARCHIVO VACIO,
020400*                 QUE EN ESTE AMBIENTE NO SE CONSIDERA UN ERROR)
020500 01  WKS-STATUS-AREA.
020600*    FS-WORKOCC Y FS-RECOMMEND SE REVISAN EN CADA LECTURA (SON LOS
020700*    DOS ARCHIVOS DE ENTRADA VARIABLE); FS-OCCCTL Y FS-PRICECTL
020800*    SOLO SE REVISAN UNA VEZ, AL LEER SU UNICO REGISTRO.
020900     05  FS-WORKOCC               PIC 9(02) VALUE ZEROS.
021000     05  FS-RECOMMEND             PIC 9(02) VALUE ZEROS.
021100     05  FS-OCCCTL                PIC 9(02) VALUE ZEROS.
021200     05  FS-PRICECTL              PIC 9(02) VALUE ZEROS.
021300     05  FS-DAILYSUM              PIC 9(02) VALUE ZEROS.
021400     05  FS-ROOMEXTR              PIC 9(02) VALUE ZEROS.
021500     05  FS-RUNLOG                PIC 9(02) VALUE ZEROS.
021600     05  FILLER                   PIC X(01).
021700*
021800 01  WKS-BANDERAS.
021900*                 FIN-WORKOCC/FIN-RECOMMEND SON LAS BANDERAS 88 QUE
022000*                 GOBIERNAN LOS PERFORM ... UNTIL DE LECTURA DE
022100*                 AMBOS ARCHIVOS DE ENTRADA VARIABLE (EL RESTO SON
022200*                 DE UN SOLO REGISTRO Y NO REQUIEREN BANDERA).
022300     05  WKS-FIN-WORKOCC          PIC 9(01) VALUE ZEROS.
022400         88  FIN-WORKOCC                   VALUE 1.
022500     05  WKS-FIN-RECOMMEND        PIC 9(01) VALUE ZEROS.
022600         88  FIN-RECOMMEND                 VALUE 1.
022700     05  FILLER                   PIC X(01).
022800*                 CONTROL DE HORIZONTE (60 DIAS, COMP)
022900 01  WKS-HORIZON-WORK.
023000*    WKS-DAY-IDX CUENTA LOS 60 DIAS DEL HORIZONTE PRINCIPAL;
023100*    WKS-HEADER-IDX ES UN CONTADOR INDEPENDIENTE QUE SOLO SIRVE
023200*    PARA CALCULAR LA FECHA 'HASTA' DEL ENCABEZADO DEL RUNLOG,
023300*    SIN ALTERAR EL RECORRIDO PRINCIPAL.
023400     05  WKS-DAY-IDX              PIC 9(03) COMP.
023500     05  WKS-HEADER-IDX           PIC 9(03) COMP.
023600     05  FILLER                   PIC X(01).
023700*                 FECHA DE CORRIDA RECIBIDA POR SYSIN
023800 01  WKS-RUN-DATE                 PIC 9(08) VALUE ZEROS.
023900 01  WKS-RUN-DATE-R  REDEFINES WKS-RUN-DATE.
024000*    DESGLOSE NUMERICO DE LA FECHA RECIBIDA POR SYSIN
024100     05  WKS-RUN-YYYY             PIC 9(04).
024200     05  WKS-RUN-MM               PIC 9(02).
024300     05  WKS-RUN-DD               PIC 9(02).
024400*                 FECHA DEL DIA QUE SE ESTA PROCESANDO
024500 01  WKS-TARGET-NUM.
024600*    DESGLOSE NUMERICO DE LA FECHA DEL DIA QUE SE ESTA PROCESANDO
024700*    EN EL CICLO PRINCIPAL (SE LE SUMA UN DIA EN CADA VUELTA)
024800     05  WKS-TARGET-YYYY          PIC 9(04).
024900     05  WKS-TARGET-MM            PIC 9(02).
025000     05  WKS-TARGET-DD            PIC 9(02).
025100 01  WKS-TARGET-DATE-TXT          PIC X(10) VALUE SPACES.
025200*                 VISTA DE TEXTO (AAAA-MM-DD) DE LA MISMA FECHA, YA
025300*                 CON LOS GUIONES, PARA COMPARAR DIRECTO CONTRA
025400*                 WI-DATE Y RC-DATE SIN CONVERSIONES EN CADA LECTURA
025500 01  WKS-TARGET-DATE-R  REDEFINES WKS-TARGET-DATE-TXT.
025600     05  WKS-TGT-YYYY-A           PIC X(04).
025700     05  WKS-TGT-DASH1            PIC X(01).
025800     05  WKS-TGT-MM-A             PIC X(02).
025900     05  WKS-TGT-DASH2            PIC X(01).
026000     05  WKS-TGT-DD-A             PIC X(02).
026100*                 TABLA DE DURACION DE LOS MESES (DE MORAS1)
026200*                 LA TABLA SE INDEXA CON EL MES EN CURSO (1=ENERO
026300*                 ... 12=DICIEMBRE) PARA SABER CUANTOS DIAS TIENE
026400*                 ANTES DE BRINCAR AL MES SIGUIENTE.  FEBRERO SE
026500*                 DEJA FIJO EN 28; EL AJUSTE A 29 EN AÑO BISIESTO SE
026600*                 HACE APARTE EN 245-CHECK-BISIESTO, NO AQUI, PARA
026700*                 NO TENER QUE RECONSTRUIR LA TABLA CADA AÑO.
026800 01  WKS-DIA-FIN-MES-DATA.
026900     05  FILLER PIC 9(02) VALUE 31.
027000     05  FILLER PIC 9(02) VALUE 28.
027100     05  FILLER PIC 9(02) VALUE 31.
027200     05  FILLER PIC 9(02) VALUE 30.
027300     05  FILLER PIC 9(02) VALUE 31.
027400     05  FILLER PIC 9(02) VALUE 30.
027500     05  FILLER PIC 9(02) VALUE 31.
027600     05  FILLER PIC 9(02) VALUE 31.
027700     05  FILLER PIC 9(02) VALUE 30.
027800     05  FILLER PIC 9(02) VALUE 31.
027900     05  FILLER PIC 9(02) VALUE 30.
028000     05  FILLER PIC 9(02) VALUE 31.
028100 01  WKS-DIA-FIN-MES REDEFINES WKS-DIA-FIN-MES-DATA.
028200     05  WKS-DUR-MES OCCURS 12 TIMES
028300*    1995-12-07 EDR - SOLICITUD 5830: TABLA TOMADA DEL PROGRAMA DE
028400*    CALCULO DE MORAS (COPY MORAS1), QUE YA LA TRAIA PROBADA.
028500                     INDEXED BY MES-IDX  PIC 9(02).
028600*                 TABLA DE NOMBRES DE DIA (ENTRADA = H DE ZELLER)
028700*                 EL PRIMER DIGITO DE CADA FILLER ES EL RESIDUO H QUE
028800*                 PRODUCE LA CONGRUENCIA DE ZELLER EN 230-COMPUTE-
028900*                 WEEKDAY (0=SABADO, 1=DOMINGO, ... 6=VIERNES); LA
029000*                 BUSQUEDA SE HACE CON WD-IDX = H + 1 PORQUE LAS
029100*                 TABLAS COBOL SE INDEXAN DESDE 1, NUNCA DESDE CERO.
029200 01  WKS-WEEKDAY-TABLE-DATA.
029300     05  FILLER PIC X(10) VALUE "6SATURDAY ".
029400     05  FILLER PIC X(10) VALUE "7SUNDAY   ".
029500     05  FILLER PIC X(10) VALUE "1MONDAY   ".
029600     05  FILLER PIC X(10) VALUE "2TUESDAY  ".
029700     05  FILLER PIC X(10) VALUE "3WEDNESDAY".
029800     05  FILLER PIC X(10) VALUE "4THURSDAY ".
029900     05  FILLER PIC X(10) VALUE "5FRIDAY   ".
030000 01  WKS-WEEKDAY-TABLE REDEFINES WKS-WEEKDAY-TABLE-DATA.
030100     05  WKS-WEEKDAY-ROW OCCURS 7 TIMES
030200                         INDEXED BY WD-IDX.
030300         10  WKS-WD-NUM           PIC 9(01).
030400         10  WKS-WD-NAME          PIC X(09).
030500*                 VARIABLES DE LA CONGRUENCIA DE ZELLER
030600*                 WKS-Z-MM / WKS-Z-YY    : MES Y AÑO YA AJUSTADOS
030700*                                          (ENERO/FEBRERO SE TRATAN
030800*                                          COMO MESES 13/14 DEL AÑO
030900*                                          ANTERIOR, REGLA CLASICA
031000*                                          DE LA FORMULA DE ZELLER)
031100*                 WKS-Z-CENT / WKS-Z-YOC : SIGLO Y AÑO DENTRO DEL
031200*                                          SIGLO (AAAA = CENT*100+YOC)
031300*                 WKS-Z-TERM1..3         : LOS TRES TERMINOS DE LA
031400*                                          SUMATORIA DE LA FORMULA
031500*                 WKS-Z-SUM / WKS-Z-QUOT : SUMATORIA COMPLETA Y SU
031600*                                          COCIENTE AL DIVIDIR ENTRE 7
031700*                 WKS-Z-H                : RESIDUO DE ZELLER, 0 A 6
031800 01  WKS-ZELLER.
031900     05  WKS-Z-MM                 PIC 9(02) COMP.
032000     05  WKS-Z-YY                 PIC 9(04) COMP.
032100     05  WKS-Z-CENT               PIC 9(02) COMP.
032200     05  WKS-Z-YOC                PIC 9(02) COMP.
032300     05  WKS-Z-TERM1              PIC 9(04) COMP.
032400     05  WKS-Z-TERM2              PIC 9(04) COMP.
032500     05  WKS-Z-TERM3              PIC 9(04) COMP.
032600     05  WKS-Z-SUM                PIC 9(06) COMP.
032700     05  WKS-Z-QUOT               PIC 9(06) COMP.
032800     05  WKS-Z-H                  PIC 9(01) COMP.
032900     05  WKS-WEEKDAY-NUM          PIC 9(01).
033000     05  WKS-WEEKDAY-NAME-OUT     PIC X(09).
033100     05  WKS-WEEKEND-FLAG-OUT     PIC X(01).
033200     05  WKS-DAYS-UNTIL-OUT       PIC 9(03) COMP.
033300     05  FILLER                   PIC X(01).
033400*                 VERIFICACION DE AÑO BISIESTO
033500*                 REGLA GREGORIANA: BISIESTO SI ES DIVISIBLE ENTRE 4
033600*                 Y NO ES DIVISIBLE ENTRE 100, O SI ES DIVISIBLE
033700*                 ENTRE 400 (EL AÑO 2000 FUE BISIESTO; 1900 NO LO
033800*                 FUE).  LOS TRES RESIDUOS SE OBTIENEN CON DIVIDE POR
033900*                 SEPARADO PORQUE ESTE COMPILADOR NO TIENE FUNCION DE
034000*                 MODULO EN 1995.
034100 01  WKS-BISIESTO.
034200     05  WKS-BIS-R4               PIC 9(02) COMP.
034300     05  WKS-BIS-R100             PIC 9(02) COMP.
034400     05  WKS-BIS-R400             PIC 9(03) COMP.
034500     05  WKS-BIS-DUMMY            PIC 9(04) COMP.
034600     05  WKS-BIS-SW               PIC 9(01) VALUE ZERO.
034700         88  WKS-ES-BISIESTO              VALUE 1.
034800     05  FILLER                   PIC X(01).
034900*                 RESULTADO DEL CRUCE CON EL ARCHIVO DE OCUPACION
035000 01  WKS-MATCH-OCUPACION.
035100     05  WKS-M-TOTAL              PIC 9(03) COMP.
035200     05  WKS-M-OCC                PIC 9(03) COMP.
035300     05  WKS-M-FREE               PIC 9(03) COMP.
035400     05  WKS-M-PCT                PIC 9(03)V9(01).
035500     05  WKS-DAY-RECO-COUNT       PIC 9(03) COMP.
035600     05  FILLER                   PIC X(01).
035700*                 AREA DE TRABAJO PARA EL EXTRACTO DE HABITACION
035800 01  WKS-ROOM-LOOKUP.
035900     05  WKS-RL-ENCONTRADO        PIC 9(01) VALUE ZERO.
036000         88  ROOM-REF-ENCONTRADO          VALUE 1.
036100     05  WKS-RL-FOUND-IDX         PIC 9(02) COMP VALUE ZERO.
036200     05  FILLER                   PIC X(01).
036300*
036400     COPY ROOMREF.
036500*    CATALOGO FIJO DE 15 HABITACIONES (NOMBRE, CATEGORIA, CAPACIDAD
036600*    Y MODIFICADOR DE TARIFA); SE CARGA CON VALUE EN EL COPYBOOK Y
036700*    NUNCA SE MODIFICA EN TIEMPO DE CORRIDA.
036800*                 CONTADORES DE TRABAJO INDEPENDIENTES
036900 77  WKS-REG-DIAS                 PIC 9(03) COMP VALUE ZERO.
037000 77  WKS-REG-EXTRACTO             PIC 9(05) COMP VALUE ZERO.
037100*                 HOLDERS DE LOS ARCHIVOS DE CONTROL RECIBIDOS
037200*                 (SE COPIAN A ESTAS AREAS AL PRINCIPIO EN
037300*                 160-READ-CONTROL-RECS PARA QUE OCCCTL/PRICECTL SE
037400*                 PUEDAN CERRAR DE INMEDIATO Y NO QUEDAR ABIERTOS
037500*                 TODA LA CORRIDA SOLO POR UN REGISTRO)
037600 01  WKS-OCC-CTL-HOLD.
037700*    COPIA LOCAL DE OT-DAYS-PROCESSED, OT-TOTAL-ROOMS Y
037800*    OT-AVG-OCC-PCT (COPY OCCTOT1) PARA PODER IMPRIMIRLOS EN EL
037900*    RUNLOG DESPUES DE QUE OCCCTL YA SE HAYA CERRADO.
038000     05  WKS-OH-DIAS              PIC 9(03).
038100     05  WKS-OH-CUARTOS           PIC 9(03).
038200     05  WKS-OH-PROMEDIO          PIC 9(03)V9(01).
038300     05  FILLER                   PIC X(01).
038400 01  WKS-PRICE-CTL-HOLD.
038500*    COPIA LOCAL DE LOS CUATRO CONTADORES DE PRICECTL (COPY
038600*    PRICTOT), POR LA MISMA RAZON QUE WKS-OCC-CTL-HOLD.
038700     05  WKS-PH-LEIDOS            PIC 9(05).
038800     05  WKS-PH-SALTADOS          PIC 9(05).
038900     05  WKS-PH-OK                PIC 9(05).
039000     05  WKS-PH-ERROR             PIC 9(05).
039100     05  FILLER                   PIC X(01).
039200*                 LINEAS DEL REPORTE RUNLOG (80/132 COLUMNAS)
039300*                 WKS-RUNLOG-HEADER-1/2 ABREN EL REPORTE (AFTER
039400*                 ADVANCING TOP-OF-FORM, UNA SOLA VEZ); WKS-RUNLOG-
039500*                 DETAIL SE REPITE UNA VEZ POR CADA UNO DE LOS 60
039600*                 DIAS DEL HORIZONTE; WKS-RUNLOG-TOTALS-1/2 CIERRAN
039700*                 EL REPORTE CON LOS MISMOS CONTADORES QUE HTOC0100 Y
039800*                 HTPR0200 DEJARON EN SUS ARCHIVOS DE CONTROL.
039900 01  WKS-RUNLOG-HEADER-1.
040000*    RENGLON 1 DEL ENCABEZADO: NOMBRE DEL PROGRAMA, TITULO DEL
040100*    REPORTE Y FECHA EN QUE SE CORRIO LA CADENA NOCTURNA.
040200     05  FILLER            PIC X(20) VALUE "HTPC0300  H O T E L ".
040300     05  FILLER            PIC X(30) VALUE
040400         "TARIFAS Y OCUPACION - RUNLOG  ".
040500     05  FILLER            PIC X(14) VALUE "FECHA CORRIDA ".
040600     05  RH1-RUN-DATE      PIC X(10).
040700     05  FILLER            PIC X(58) VALUE SPACES.
040800 01  WKS-RUNLOG-HEADER-2.
040900*    RENGLON 2 DEL ENCABEZADO: RANGO DE FECHAS QUE CUBRE EL
041000*    HORIZONTE DE 60 DIAS (CALCULADO EN 180-WRITE-RUNLOG-HEADER).
041100     05  FILLER            PIC X(18) VALUE "HORIZONTE DE 60 DI".
041200     05  FILLER            PIC X(02) VALUE "AS".
041300     05  FILLER            PIC X(06) VALUE " DESDE".
041400     05  FILLER            PIC X(01) VALUE SPACE.
041500     05  RH2-FROM-DATE     PIC X(10).
041600     05  FILLER            PIC X(06) VALUE " HASTA".
041700     05  FILLER            PIC X(01) VALUE SPACE.
041800     05  RH2-TO-DATE       PIC X(10).
041900     05  FILLER            PIC X(78) VALUE SPACES.
042000*                 RENGLON DE DETALLE: FECHA, DIA, FIN DE SEMANA Y
042100*                 LOS CUATRO CONTADORES DE OCUPACION DEL DIA
042200 01  WKS-RUNLOG-DETAIL.
042300*    COLUMNAS APROX.: FECHA, DIA DE LA SEMANA, BANDERA DE FIN DE
042400*    SEMANA, CUARTOS OCUPADOS, CUARTOS LIBRES, CUARTOS TOTALES,
042500*    PORCENTAJE DE OCUPACION Y RECOMENDACIONES ACCIONABLES DEL DIA.
042600     05  RD-DATE           PIC X(10).
042700     05  FILLER            PIC X(01) VALUE SPACE.
042800     05  RD-WEEKDAY-NAME   PIC X(09).
042900     05  FILLER            PIC X(01) VALUE SPACE.
043000     05  RD-WEEKEND        PIC X(01).
043100     05  FILLER            PIC X(04) VALUE SPACES.
043200     05  RD-OCC            PIC ZZ9.
043300     05  FILLER            PIC X(01) VALUE SPACE.
043400     05  RD-FREE           PIC ZZ9.
043500     05  FILLER            PIC X(01) VALUE SPACE.
043600     05  RD-TOTAL          PIC ZZ9.
043700     05  FILLER            PIC X(01) VALUE SPACE.
043800     05  RD-PCT            PIC ZZ9.9.
043900     05  FILLER            PIC X(01) VALUE SPACE.
044000     05  RD-RECO-COUNT     PIC ZZ9.
044100     05  FILLER            PIC X(80) VALUE SPACES.
044200 01  WKS-RUNLOG-TOTALS-1.
044300*    PRIMER RENGLON DE TOTALES: DIAS PROCESADOS, CUARTOS TOTALES Y
044400*    PROMEDIO DE OCUPACION, TAL COMO LOS DEJO HTOC0100 EN OCCCTL.
044500     05  FILLER            PIC X(21) VALUE "TOTALES DE LA CADENA:".
044600     05  FILLER            PIC X(15) VALUE " DIAS PROCESADO".
044700     05  FILLER            PIC X(01) VALUE "S".
044800     05  RT1-DIAS          PIC ZZ9.
044900     05  FILLER            PIC X(15) VALUE "  CUARTOS TOTAL".
045000     05  FILLER            PIC X(01) VALUE "."
045100     05  RT1-CUARTOS       PIC ZZ9.
045200     05  FILLER            PIC X(16) VALUE "  OCUPACION PROM".
045300     05  RT1-PROMEDIO      PIC ZZ9.9.
045400     05  FILLER            PIC X(46) VALUE SPACES.
045500 01  WKS-RUNLOG-TOTALS-2.
045600*    SEGUNDO RENGLON DE TOTALES: LOS CUATRO CONTADORES DE
045700*    RECOMENDACIONES QUE DEJO HTPR0200 EN PRICECTL, MAS EL TOTAL
045800*    DE EXTRACTOS DE HABITACION QUE ESCRIBIO ESTE MISMO PASO.
045900     05  FILLER            PIC X(21) VALUE "RECOMENDACIONES:     ".
046000     05  FILLER            PIC X(08) VALUE "LEIDAS=".
046100     05  RT2-LEIDAS        PIC ZZZZ9.
046200     05  FILLER            PIC X(12) VALUE "  SIN-CAMBIO".
046300     05  FILLER            PIC X(01) VALUE "=".
046400     05  RT2-SALTADAS      PIC ZZZZ9.
046500     05  FILLER            PIC X(04) VALUE "  OK".
046600     05  FILLER            PIC X(01) VALUE "=".
046700     05  RT2-OK            PIC ZZZZ9.
046800     05  FILLER            PIC X(07) VALUE "  ERROR".
046900     05  FILLER            PIC X(01) VALUE "=".
047000     05  RT2-ERROR         PIC ZZZZ9.
047100     05  FILLER            PIC X(07) VALUE "  EXTR=".
047200     05  RT2-EXTRACTO      PIC ZZZZ9.
047300     05  FILLER            PIC X(57) VALUE SPACES.
047400*
047500 PROCEDURE DIVISION.
047600******************************************************************
047700*                    S E C C I O N   P R I N C I P A L           *
047800******************************************************************
047900*    --------- CONTROL PRINCIPAL DE LA CORRIDA -------------------
048000*    ABRE LOS SIETE ARCHIVOS, LEE LOS DOS REGISTROS DE CONTROL DE
048100*    LOS PASOS ANTERIORES, RECIBE LA FECHA DE CORRIDA, IMPRIME EL
048200*    ENCABEZADO DEL RUNLOG Y POSICIONA LAS DOS LECTURAS DE ENTRADA
048300*    VARIABLE ANTES DE RECORRER EL HORIZONTE DE 60 DIAS, UN DIA A LA
048400*    VEZ, CERRANDO Y EMITIENDO LOS TOTALES AL FINAL.
048500 000-MAIN SECTION.
048600     PERFORM 100-OPEN-DATA
048700*    PASO 1: ABRIR LOS CUATRO ARCHIVOS DE ENTRADA Y LOS TRES DE
048800*            SALIDA
048900     PERFORM 160-READ-CONTROL-RECS
049000*    PASO 2: TRAER LOS CONTADORES DE OCCCTL Y PRICECTL
049100     PERFORM 170-ACCEPT-RUN-DATE
049200*    PASO 3: RECIBIR LA FECHA DE CORRIDA POR SYSIN
049300     PERFORM 180-WRITE-RUNLOG-HEADER
049400*    PASO 4: IMPRIMIR EL ENCABEZADO DEL RUNLOG
049500     PERFORM 910-READ-WORKOCC
049600*    PASO 5: POSICIONAR LAS DOS LECTURAS DE ENTRADA VARIABLE ANTES
049700*            DE ENTRAR AL CICLO PRINCIPAL
049800     PERFORM 930-READ-RECOMMEND
049900     PERFORM 200-PROCESS-ONE-DAY THRU 200-PROCESS-ONE-DAY-E
050000*    PASO 6: RECORRER EL HORIZONTE DE 60 DIAS
050100             VARYING WKS-DAY-IDX FROM 1 BY 1
050200             UNTIL WKS-DAY-IDX > 60
050300     PERFORM 900-WRITE-RUNLOG-TOTALS
050400*    PASO 7: IMPRIMIR LOS TOTALES FINALES DEL RUNLOG
050500     PERFORM 950-CLOSE-DATA
050600*    PASO 8: CERRAR ARCHIVOS Y TERMINAR LA CORRIDA
050700     STOP RUN.
050800 000-MAIN-E. EXIT.
050900*
051000*    --------- SECCION PARA ABRIR ARCHIVOS DE ENTRADA/SALIDA ----
051100*    WORKOCC, RECOMMEND, OCCCTL Y PRICECTL YA EXISTEN PORQUE LOS
051200*    DEJARON HTOC0100 Y HTPR0200; SI ALGUNO QUEDO VACIO (FILE STATUS
051300*    97) SE TRATA COMO EXITO PARA QUE UN DIA SIN RECOMENDACIONES O
051400*    SIN DISPONIBILIDAD NO DETENGA LA CADENA NOCTURNA COMPLETA.
051500 100-OPEN-DATA SECTION.
051600     OPEN INPUT  WORKOCC RECOMMEND OCCCTL PRICECTL
051700          OUTPUT DAILYSUM ROOMEXTRACT RUNLOG
051800     IF FS-WORKOCC = 97
051900*    WORKOCC VACIO (SIN DIAS DE DISPONIBILIDAD) NO ES ERROR,
052000        MOVE ZEROS TO FS-WORKOCC
052100     END-IF
052200     IF FS-RECOMMEND = 97
052300*    RECOMMEND VACIO (SIN RECOMENDACIONES PARA HOY) TAMPOCO ES
052400*    ERROR; SIMPLEMENTE NO HABRA EXTRACTOS DE RECOMENDACION.
052500        MOVE ZEROS TO FS-RECOMMEND
052600     END-IF
052700     IF FS-OCCCTL = 97
052800*    OCCCTL VACIO SE TRATA EN 160-READ-CONTROL-RECS, DEJANDO LOS
052900        MOVE ZEROS TO FS-OCCCTL
053000     END-IF
053100     IF FS-PRICECTL = 97
053200*    PRICECTL VACIO SE TRATA IGUAL QUE OCCCTL EN ESE MISMO PARRAFO.
053300        MOVE ZEROS TO FS-PRICECTL
053400     END-IF
053500*    CUALQUIER OTRO FILE STATUS DISTINTO DE CERO SI ES UN ERROR REAL
053600*    DE APERTURA; SE ABORTA CON RETURN-CODE 91 PARA QUE EL JCL MARQUE
053700*    LA CORRIDA COMO FALLIDA Y NO SE GENEREN REPORTES A MEDIAS.
053800     IF FS-WORKOCC NOT = 0 OR FS-RECOMMEND NOT = 0
053900        OR FS-OCCCTL  NOT = 0 OR FS-PRICECTL NOT = 0
054000        OR FS-DAILYSUM NOT = 0 OR FS-ROOMEXTR NOT = 0
054100        OR FS-RUNLOG  NOT = 0
054200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
054300                UPON CONSOLE
054400        DISPLAY "  HTPC0300 - ERROR AL ABRIR ARCHIVOS            "
054500                UPON CONSOLE
054600        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
054700                UPON CONSOLE
054800        MOVE 91 TO RETURN-CODE
054900        PERFORM 950-CLOSE-DATA
055000        STOP RUN
055100     END-IF.
055200 100-OPEN-DATA-E. EXIT.
055300*
055400*    --------- LEE LOS REGISTROS UNICOS DE CONTROL ---------------
055500*    OCCCTL Y PRICECTL TRAEN UN SOLO REGISTRO CADA UNO (LO ESCRIBEN
055600*    HTOC0100 Y HTPR0200 AL TERMINAR SU PROPIO PASO); SI POR ALGUNA
055700*    RAZON LLEGARAN VACIOS SE DEJAN LOS CONTADORES EN CERO PARA QUE
055800*    EL RUNLOG NO SE CAIGA, AUNQUE LOS TOTALES SALGAN EN CEROS.
055900 160-READ-CONTROL-RECS SECTION.
056000     READ OCCCTL
056100          AT END MOVE ZEROS TO OCC-CONTROL-REC
056200     END-READ
056300     MOVE OT-DAYS-PROCESSED TO WKS-OH-DIAS
056400     MOVE OT-TOTAL-ROOMS    TO WKS-OH-CUARTOS
056500     MOVE OT-AVG-OCC-PCT    TO WKS-OH-PROMEDIO
056600     READ PRICECTL
056700          AT END MOVE ZEROS TO PRICE-CONTROL-REC
056800     END-READ
056900     MOVE PT-READ-COUNT     TO WKS-PH-LEIDOS
057000     MOVE PT-SKIP-COUNT     TO WKS-PH-SALTADOS
057100     MOVE PT-OK-COUNT       TO WKS-PH-OK
057200     MOVE PT-ERROR-COUNT    TO WKS-PH-ERROR.
057300 160-READ-CONTROL-RECS-E. EXIT.
057400*
057500*    --------- RECIBE LA FECHA DE CORRIDA DESDE SYSIN ------------
057600*    SOLICITUD 6203 (1997-12-21): SI SYSIN NO TRAE UNA FECHA
057700*    NUMERICA VALIDA, SE SUSTITUYE POR LA FECHA DEL SISTEMA PARA QUE
057800*    UN ERROR DE CAPTURA EN EL JCL NO TRUENE LA CORRIDA COMPLETA.
057900 170-ACCEPT-RUN-DATE SECTION.
058000     ACCEPT WKS-RUN-DATE FROM SYSIN
058100     IF WKS-RUN-DATE NOT NUMERIC
058200        DISPLAY "HTPC0300 - FECHA DE CORRIDA INVALIDA EN SYSIN, "
058300                "SE USA LA FECHA DE SISTEMA" UPON CONSOLE
058400        ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD
058500     END-IF
058600     MOVE WKS-RUN-YYYY TO WKS-TARGET-YYYY
058700     MOVE WKS-RUN-MM   TO WKS-TARGET-MM
058800     MOVE WKS-RUN-DD   TO WKS-TARGET-DD.
058900 170-ACCEPT-RUN-DATE-E. EXIT.
059000*
059100*    --------- ESCRIBE EL ENCABEZADO DEL REPORTE RUNLOG ----------
059200*    1996-09-30 MCZ - EL "HASTA" DEL ENCABEZADO SE CALCULA ANTES
059300*    DE ESCRIBIR LA LINEA, AVANZANDO UNA COPIA DE LA FECHA 59
059400*    DIAS; LUEGO SE RESTABLECE LA FECHA DE CORRIDA PARA EL CICLO
059500*    PRINCIPAL DEL HORIZONTE.  ASI EL ENCABEZADO SIEMPRE MUESTRA EL
059600*    RANGO COMPLETO AUNQUE EL CICLO PRINCIPAL TODAVIA NO HAYA CORRIDO.
059700 180-WRITE-RUNLOG-HEADER SECTION.
059800*    SE USA UNA FECHA DE TRABAJO APARTE (NO WKS-TARGET-NUM) PARA NO
059900*    PISAR LA FECHA QUE VA A USAR EL CICLO PRINCIPAL DEL HORIZONTE.
060000     PERFORM 235-BUILD-TARGET-DATE-TXT
060100     MOVE WKS-TARGET-DATE-TXT TO RH1-RUN-DATE
060200     MOVE WKS-TARGET-DATE-TXT TO RH2-FROM-DATE
060300     PERFORM 185-ADVANCE-ONE-DAY THRU 185-ADVANCE-ONE-DAY-E
060400             VARYING WKS-HEADER-IDX FROM 1 BY 1 UNTIL
060500             WKS-HEADER-IDX > 59
060600     PERFORM 235-BUILD-TARGET-DATE-TXT
060700     MOVE WKS-TARGET-DATE-TXT TO RH2-TO-DATE
060800     MOVE WKS-RUN-YYYY TO WKS-TARGET-YYYY
060900     MOVE WKS-RUN-MM   TO WKS-TARGET-MM
061000     MOVE WKS-RUN-DD   TO WKS-TARGET-DD
061100     MOVE WKS-RUNLOG-HEADER-1 TO RUNLOG-REC
061200     WRITE RUNLOG-REC AFTER ADVANCING TOP-OF-FORM
061300     MOVE WKS-RUNLOG-HEADER-2 TO RUNLOG-REC
061400     WRITE RUNLOG-REC AFTER ADVANCING 2 LINES.
061500 180-WRITE-RUNLOG-HEADER-E. EXIT.
061600*
061700 185-ADVANCE-ONE-DAY SECTION.
061800*    PARRAFO DE UNA SOLA LINEA, SEPARADO SOLO PORQUE EL PERFORM
061900*    VARYING DE 180-WRITE-RUNLOG-HEADER NECESITA UN RANGO THRU.
062000     PERFORM 240-INCREMENT-TARGET-DATE.
062100 185-ADVANCE-ONE-DAY-E. EXIT.
062200*
062300******************************************************************
062400*     S E C C I O N   D E L   H O R I Z O N T E   D E   6 0      *
062500*                         D I A S                                *
062600******************************************************************
062700*    --------- PROCESA UN DIA DEL HORIZONTE ------------------------
062800*    EL PRIMER DIA (WKS-DAY-IDX = 1) YA QUEDA POSICIONADO POR
062900*    180-WRITE-RUNLOG-HEADER; DEL SEGUNDO DIA EN ADELANTE SE AVANZA
063000*    LA FECHA UN DIA ANTES DE CALCULAR EL DIA DE LA SEMANA, CRUZAR
063100*    LA OCUPACION Y CONTAR LAS RECOMENDACIONES ACCIONABLES DE ESE DIA.
063200 200-PROCESS-ONE-DAY SECTION.
063300     IF WKS-DAY-IDX > 1
063400        PERFORM 240-INCREMENT-TARGET-DATE
063500     END-IF
063600     PERFORM 235-BUILD-TARGET-DATE-TXT
063700     PERFORM 230-COMPUTE-WEEKDAY
063800     COMPUTE WKS-DAYS-UNTIL-OUT = WKS-DAY-IDX - 1
063900*    EL DIA 1 DEL HORIZONTE ES 'HOY' (0 DIAS DE ANTICIPACION)
064000     PERFORM 250-MATCH-WORKOCC
064100     MOVE ZEROS TO WKS-DAY-RECO-COUNT
064200     PERFORM 310-PROCESS-RECO-FOR-DAY THRU 310-PROCESS-RECO-FOR-DAY-E
064300             UNTIL FIN-RECOMMEND OR RC-DATE NOT = WKS-TARGET-DATE-TXT
064400     PERFORM 260-WRITE-DAILY-SUM
064500     PERFORM 270-WRITE-RUNLOG-DETAIL
064600     ADD 1 TO WKS-REG-DIAS.
064700 200-PROCESS-ONE-DAY-E. EXIT.
064800*
064900*    --------- ARMA LA FECHA DEL DIA EN FORMATO AAAA-MM-DD -------
065000*    SE ARMA EN TEXTO PORQUE WORKOCC Y RECOMMEND TRAEN LA FECHA COMO
065100*    PIC X(10) AAAA-MM-DD; COMPARAR TEXTO CONTRA TEXTO EVITA TENER
065200*    QUE CONVERTIR LA FECHA NUMERICA EN CADA LECTURA DE ESOS ARCHIVOS.
065300 235-BUILD-TARGET-DATE-TXT SECTION.
065400     MOVE WKS-TARGET-YYYY TO WKS-TGT-YYYY-A
065500*    SE ARMAN POR SEPARADO LOS CUATRO PEDAZOS Y LOS DOS GUIONES
065600     MOVE WKS-TARGET-MM   TO WKS-TGT-MM-A
065700     MOVE WKS-TARGET-DD   TO WKS-TGT-DD-A
065800     MOVE "-"             TO WKS-TGT-DASH1 WKS-TGT-DASH2.
065900 235-BUILD-TARGET-DATE-TXT-E. EXIT.
066000*
066100*    --------- CALCULA EL DIA DE LA SEMANA (ZELLER) ---------------
066200*    FORMULA DE CONGRUENCIA DE ZELLER (CALENDARIO GREGORIANO).  SE
066300*    EVITAN FUNCIONES DE FECHA DEL COMPILADOR PORQUE ESTE AMBIENTE NO
066400*    LAS TRAE EN 1995.  CADA TERMINO SE CALCULA POR SEPARADO PARA
066500*    FACILITAR LA DEPURACION EN PANTALLA SI ALGUN DIA SALE MAL.
066600 230-COMPUTE-WEEKDAY SECTION.
066700*    EJEMPLO NUMERICO DE VERIFICACION (PARA COMPROBAR LA FORMULA EN
066800*    PAPEL SI ALGUN DIA EL RESULTADO SE VE SOSPECHOSO):
066900*    FECHA 1996-01-01 SE TRATA COMO DD=1, MM=13, YY=1995 (ENERO SE
067000*    RECORRE AL AÑO ANTERIOR); WKS-Z-CENT=19, WKS-Z-YOC=95;
067100*    TERM1=(13*14)/5=36, TERM2=95/4=23, TERM3=19/4=4;
067200*    SUMA=1+36+95+23+4+700-38=821; 821/7=117 RESIDUO 2; WD-IDX=3,
067300*    QUE EN LA TABLA WKS-WEEKDAY-TABLE CAE EN 'MONDAY' - CORRECTO,
067400*    1996-01-01 FUE LUNES.
067500*    ENERO Y FEBRERO SE TRATAN COMO MESES 13 Y 14 DEL AÑO ANTERIOR;
067600*    ES LA CONVENCION QUE PIDE LA FORMULA DE ZELLER.
067700     IF WKS-TARGET-MM < 3
067800        COMPUTE WKS-Z-MM = WKS-TARGET-MM + 12
067900        COMPUTE WKS-Z-YY = WKS-TARGET-YYYY - 1
068000     ELSE
068100        MOVE WKS-TARGET-MM   TO WKS-Z-MM
068200        MOVE WKS-TARGET-YYYY TO WKS-Z-YY
068300     END-IF
068400*    SIGLO Y AÑO DENTRO DEL SIGLO
068500     COMPUTE WKS-Z-CENT  = WKS-Z-YY / 100
068600     COMPUTE WKS-Z-YOC   = WKS-Z-YY - (WKS-Z-CENT * 100)
068700*    LOS TRES TERMINOS DE LA FORMULA (TRUNCADOS, COMO PIDE ZELLER)
068800     COMPUTE WKS-Z-TERM1 = (13 * (WKS-Z-MM + 1)) / 5
068900     COMPUTE WKS-Z-TERM2 = WKS-Z-YOC / 4
069000     COMPUTE WKS-Z-TERM3 = WKS-Z-CENT / 4
069100*    SUMATORIA COMPLETA Y RESIDUO AL DIVIDIR ENTRE 7 (0=SABADO)
069200     COMPUTE WKS-Z-SUM   = WKS-TARGET-DD + WKS-Z-TERM1 + WKS-Z-YOC
069300                          + WKS-Z-TERM2 + WKS-Z-TERM3
069400                          + 700 - (2 * WKS-Z-CENT)
069500     DIVIDE WKS-Z-SUM BY 7 GIVING WKS-Z-QUOT REMAINDER WKS-Z-H
069600*    EL RESIDUO SE RECORRE UN LUGAR (WD-IDX = H + 1) PORQUE LA TABLA
069700*    WKS-WEEKDAY-TABLE SE INDEXA DESDE 1
069800     ADD 1 TO WKS-Z-H GIVING WKS-Z-QUOT
069900     SET WD-IDX TO WKS-Z-QUOT
070000     MOVE WKS-WD-NUM (WD-IDX)  TO WKS-WEEKDAY-NUM
070100     MOVE WKS-WD-NAME (WD-IDX) TO WKS-WEEKDAY-NAME-OUT
070200*    SABADO (6) Y DOMINGO (7) SE MARCAN COMO FIN DE SEMANA PARA EL
070300*    RESUMEN DIARIO Y EL EXTRACTO DE HABITACION
070400     IF WKS-WEEKDAY-NUM = 6 OR WKS-WEEKDAY-NUM = 7
070500        MOVE "Y" TO WKS-WEEKEND-FLAG-OUT
070600     ELSE
070700        MOVE "N" TO WKS-WEEKEND-FLAG-OUT
070800     END-IF.
070900 230-COMPUTE-WEEKDAY-E. EXIT.
071000*
071100*    --------- AVANZA LA FECHA EN CURSO UN DIA ---------------------
071200*    SUMA UN DIA A WKS-TARGET-DD Y, SI SE PASA DEL FIN DE MES (29 EN
071300*    FEBRERO BISIESTO, O EL VALOR DE LA TABLA WKS-DUR-MES EN
071400*    CUALQUIER OTRO CASO), REINICIA EL DIA EN 1 Y AVANZA EL MES; SI EL
071500*    MES SE PASA DE 12, REINICIA EL MES EN 1 Y AVANZA EL AÑO.
071600 240-INCREMENT-TARGET-DATE SECTION.
071700*    EJEMPLO: SI WKS-TARGET-DD=31 Y WKS-TARGET-MM=12, AL SUMAR 1 EL
071800*    DIA QUEDA EN 32, QUE ES MAYOR QUE WKS-DUR-MES(12)=31, ASI QUE
071900*    EL DIA REGRESA A 1 Y EL MES SUBE A 13; COMO 13 ES MAYOR A 12,
072000*    EL MES REGRESA A 1 Y EL AÑO SUBE UNO - ASI SE CRUZA DE AÑO.
072100     PERFORM 245-CHECK-BISIESTO
072200     ADD 1 TO WKS-TARGET-DD
072300     SET MES-IDX TO WKS-TARGET-MM
072400     IF WKS-TARGET-MM = 2 AND WKS-ES-BISIESTO
072500        IF WKS-TARGET-DD > 29
072600           MOVE 1 TO WKS-TARGET-DD
072700           ADD 1 TO WKS-TARGET-MM
072800        END-IF
072900     ELSE
073000        IF WKS-TARGET-DD > WKS-DUR-MES (MES-IDX)
073100           MOVE 1 TO WKS-TARGET-DD
073200           ADD 1 TO WKS-TARGET-MM
073300        END-IF
073400     END-IF
073500     IF WKS-TARGET-MM > 12
073600        MOVE 1 TO WKS-TARGET-MM
073700        ADD 1 TO WKS-TARGET-YYYY
073800     END-IF.
073900 240-INCREMENT-TARGET-DATE-E. EXIT.
074000*
074100*    --------- DETERMINA SI EL AÑO EN CURSO ES BISIESTO -----------
074200*    SE LLAMA UNA VEZ POR CADA AVANCE DE FECHA PORQUE EL HORIZONTE
074300*    DE 60 DIAS PUEDE CRUZAR UN CAMBIO DE AÑO A MITAD DE CORRIDA.
074400 245-CHECK-BISIESTO SECTION.
074500*    EJEMPLO: 2000 ES BISIESTO (R4=0, R100=0, PERO R400=0 TAMBIEN,
074600*    ASI QUE ENTRA POR LA SEGUNDA CONDICION); 1900 NO ES BISIESTO
074700*    (R4=0, R100=0, R400 NOT = 0, NO ENTRA POR NINGUNA CONDICION);
074800*    1996 SI ES BISIESTO (R4=0, R100 NOT = 0, ENTRA DE UNA VEZ).
074900     MOVE ZERO TO WKS-BIS-SW
075000*    DIVISIBLE ENTRE 4
075100     DIVIDE WKS-TARGET-YYYY BY 4   GIVING WKS-BIS-DUMMY
075200*    WKS-BIS-DUMMY SOLO RECIBE EL COCIENTE, QUE AQUI NO INTERESA;
075300*    LO UNICO QUE SE USA ES EL RESIDUO DE CADA DIVISION.
075400             REMAINDER WKS-BIS-R4
075500*    DIVISIBLE ENTRE 100 (AÑOS DE SIGLO, NORMALMENTE NO BISIESTOS)
075600     DIVIDE WKS-TARGET-YYYY BY 100 GIVING WKS-BIS-DUMMY
075700             REMAINDER WKS-BIS-R100
075800*    DIVISIBLE ENTRE 400 (EXCEPCION: SI LO ES, VUELVE A SER BISIESTO)
075900     DIVIDE WKS-TARGET-YYYY BY 400 GIVING WKS-BIS-DUMMY
076000             REMAINDER WKS-BIS-R400
076100     IF WKS-BIS-R4 = 0 AND (WKS-BIS-R100 NOT = 0
076200                             OR WKS-BIS-R400 = 0)
076300        SET WKS-ES-BISIESTO TO TRUE
076400     END-IF.
076500 245-CHECK-BISIESTO-E. EXIT.
076600*
076700*    --------- CRUZA EL DIA EN CURSO CON WORKOCC -------------------
076800*    WORKOCC VIENE ORDENADO POR FECHA (LO DEJO ASI HTOC0100); SE
076900*    BRINCAN LOS RENGLONES MAS VIEJOS QUE EL DIA EN CURSO (NO
077000*    DEBERIAN EXISTIR, PERO SE PROTEGE POR SI EL HORIZONTE DE
077100*    DISPONIBILIDAD NO ALCANZO LOS 60 DIAS) Y SE TOMA EL RENGLON SOLO
077200*    SI COINCIDE EXACTO CON LA FECHA; SI NO HAY COINCIDENCIA LOS
077300*    CONTADORES DE OCUPACION QUEDAN EN CERO PARA ESE DIA.
077400 250-MATCH-WORKOCC SECTION.
077500     MOVE ZEROS TO WKS-M-TOTAL WKS-M-OCC WKS-M-FREE WKS-M-PCT
077600*    SE LIMPIAN LOS CONTADORES ANTES DE BUSCAR; SI NO HAY
077700*    COINCIDENCIA EN WORKOCC QUEDAN ASI, EN CEROS.
077800     PERFORM 251-SKIP-OLD-WORKOCC THRU 251-SKIP-OLD-WORKOCC-E
077900             UNTIL FIN-WORKOCC OR WI-DATE NOT < WKS-TARGET-DATE-TXT
078000     IF NOT FIN-WORKOCC AND WI-DATE = WKS-TARGET-DATE-TXT
078100        MOVE WI-TOTAL-ROOMS TO WKS-M-TOTAL
078200        MOVE WI-OCCUPIED    TO WKS-M-OCC
078300        MOVE WI-FREE        TO WKS-M-FREE
078400        MOVE WI-OCC-PCT     TO WKS-M-PCT
078500        PERFORM 910-READ-WORKOCC
078600*    SE VUELVE A LEER WORKOCC PARA DEJAR POSICIONADO EL SIGUIENTE
078700*    RENGLON ANTES DE PASAR AL DIA SIGUIENTE DEL HORIZONTE
078800     END-IF.
078900 250-MATCH-WORKOCC-E. EXIT.
079000*
079100 251-SKIP-OLD-WORKOCC SECTION.
079200     PERFORM 910-READ-WORKOCC.
079300 251-SKIP-OLD-WORKOCC-E. EXIT.
079400*
079500*    --------- PROCESA LAS RECOMENDACIONES DEL DIA EN CURSO -------
079600*    SOLO SE ESCRIBE EXTRACTO (Y SOLO SE CUENTA COMO ACCIONABLE)
079700*    CUANDO LA RECOMENDACION NO ES "SIN CAMBIO"; LAS RECOMENDACIONES
079800*    DE HABITACION LIBRE TAMBIEN GENERAN EXTRACTO AUNQUE NO SEAN UN
079900*    CAMBIO DE PRECIO, PORQUE EL NEGOCIO QUIERE VERLAS EN EL LISTADO
080000*    DE DISPONIBILIDAD.
080100 310-PROCESS-RECO-FOR-DAY SECTION.
080200     IF NOT RC-SIN-CAMBIO
080300*    SOLO SE CUENTA COMO RECOMENDACION ACCIONABLE SI IMPLICA UN
080400*    CAMBIO DE PRECIO; 'SIN CAMBIO' NO CUENTA PARA EL CONTEO.
080500        ADD 1 TO WKS-DAY-RECO-COUNT
080600     END-IF
080700     IF NOT RC-SIN-CAMBIO OR RC-HABITACION-LIBRE
080800*    HABITACION LIBRE SIEMPRE GENERA EXTRACTO, AUNQUE NO HAYA
080900*    CAMBIO DE PRECIO, PORQUE EL NEGOCIO QUIERE VER LA
081000*    DISPONIBILIDAD COMPLETA EN EL LISTADO.
081100        PERFORM 320-WRITE-ROOM-EXTRACT
081200     END-IF
081300     PERFORM 930-READ-RECOMMEND.
081400 310-PROCESS-RECO-FOR-DAY-E. EXIT.
081500*
081600*    --------- ESCRIBE EL EXTRACTO ENRIQUECIDO DE HABITACION ------
081700*    COMPLETA LA RECOMENDACION CON EL NOMBRE, CATEGORIA, CAPACIDAD Y
081800*    MODIFICADOR DE LA HABITACION TOMADOS DEL CATALOGO ROOMREF; SI LA
081900*    HABITACION NO APARECE EN EL CATALOGO (NO DEBERIA PASAR, PERO SE
082000*    PROTEGE) SE DEJAN ESOS CAMPOS EN BLANCO/CERO EN VEZ DE TRONAR.
082100 320-WRITE-ROOM-EXTRACT SECTION.
082200     PERFORM 321-FIND-ROOM-REF
082300     MOVE SPACES          TO ROOM-EXTRACT-REC
082400     MOVE RC-ID           TO RX-RECO-ID
082500*    DATOS TOMADOS DIRECTO DE LA RECOMENDACION (COPY RECOM01)
082600     MOVE RC-DATE         TO RX-DATE
082700     MOVE RC-ROOM-ID      TO RX-ROOM-ID
082800     MOVE RC-TYPE         TO RX-TYPE
082900     MOVE RC-CHANGE-PCT   TO RX-CHANGE-PCT
083000     MOVE RC-CONFIDENCE   TO RX-CONFIDENCE
083100     MOVE RC-REASON       TO RX-REASON
083200     MOVE RC-OCCUPIED     TO RX-OCCUPIED
083300     IF ROOM-REF-ENCONTRADO
083400*    DATOS TOMADOS DEL CATALOGO DE HABITACIONES (COPY ROOMREF)
083500*    UBICADO POR 325-LOOKUP-ROOM; SI NO SE ENCUENTRA SE DEJAN LOS
083600*    CAMPOS DE HABITACION EN BLANCOS/CEROS MAS ADELANTE.
083700        SET RR-IDX TO WKS-RL-FOUND-IDX
083800        MOVE RR-NAME (RR-IDX)      TO RX-ROOM-NAME
083900        MOVE RR-CATEGORY (RR-IDX)  TO RX-ROOM-CATEGORY
084000        MOVE RR-CAPACITY (RR-IDX)  TO RX-ROOM-CAPACITY
084100        MOVE RR-MODIFIER (RR-IDX)  TO RX-ROOM-MODIFIER
084200     ELSE
084300        MOVE SPACES TO RX-ROOM-NAME RX-ROOM-CATEGORY
084400        MOVE ZEROS  TO RX-ROOM-CAPACITY RX-ROOM-MODIFIER
084500     END-IF
084600     MOVE WKS-WEEKDAY-NUM       TO RX-WEEKDAY
084700*    DATOS DE CALENDARIO YA CALCULADOS EN 230-COMPUTE-WEEKDAY
084800     MOVE WKS-WEEKDAY-NAME-OUT  TO RX-WEEKDAY-NAME
084900     MOVE WKS-WEEKEND-FLAG-OUT  TO RX-WEEKEND-FLAG
085000     MOVE WKS-DAYS-UNTIL-OUT    TO RX-DAYS-UNTIL
085100     WRITE ROOM-EXTRACT-REC
085200     ADD 1 TO WKS-REG-EXTRACTO.
085300 320-WRITE-ROOM-EXTRACT-E. EXIT.
085400*
085500*    --------- BUSCA LA HABITACION EN EL CATALOGO ROOMREF ----------
085600*    TABLA PEQUEÑA (15 RENGLONES, VER COPY ROOMREF); SE BUSCA CON UN
085700*    PERFORM VARYING SECUENCIAL PORQUE NO VALE LA PENA ORDENARLA NI
085800*    USAR SEARCH PARA TAN POCOS RENGLONES.
085900 321-FIND-ROOM-REF SECTION.
086000*    1996-04-27 MCZ - SOLICITUD 5920: LA BUSQUEDA SE AGREGO JUNTO
086100*    CON EL EXTRACTO DE HABITACION; ANTES DE ESA FECHA EL PROGRAMA
086200*    NO CONSULTABA EL CATALOGO DE HABITACIONES.
086300     MOVE ZERO TO WKS-RL-ENCONTRADO
086400     SET RR-IDX TO 1
086500     PERFORM 322-SCAN-ONE-ROOM-REF THRU 322-SCAN-ONE-ROOM-REF-E
086600             VARYING RR-IDX FROM 1 BY 1
086700             UNTIL RR-IDX > 15 OR ROOM-REF-ENCONTRADO.
086800 321-FIND-ROOM-REF-E. EXIT.
086900*
087000 322-SCAN-ONE-ROOM-REF SECTION.
087100     IF RR-ROOM-ID (RR-IDX) = RC-ROOM-ID
087200        SET ROOM-REF-ENCONTRADO TO TRUE
087300        SET WKS-RL-FOUND-IDX TO RR-IDX
087400     END-IF.
087500 322-SCAN-ONE-ROOM-REF-E. EXIT.
087600*
087700*    --------- ESCRIBE EL RESUMEN DIARIO FINAL ---------------------
087800*    UN RENGLON POR DIA DEL HORIZONTE, CON CALENDARIO, OCUPACION Y EL
087900*    CONTEO DE RECOMENDACIONES ACCIONABLES QUE SE ACUMULO EN
088000*    310-PROCESS-RECO-FOR-DAY.
088100 260-WRITE-DAILY-SUM SECTION.
088200*    SIEMPRE SE ESCRIBE UN RENGLON POR DIA, AUNQUE WORKOCC NO HAYA
088300*    TENIDO COINCIDENCIA (EN ESE CASO LOS CONTADORES VIENEN EN
088400*    CERO, LO CUAL ES CORRECTO PARA DEJAR CONSTANCIA DEL DIA).
088500     MOVE SPACES            TO DAILY-SUM-REC
088600     MOVE WKS-TARGET-DATE-TXT  TO DS-DATE
088700*    CAMPOS DE CALENDARIO DEL DIA EN CURSO
088800     MOVE WKS-WEEKDAY-NUM      TO DS-WEEKDAY
088900     MOVE WKS-WEEKDAY-NAME-OUT TO DS-WEEKDAY-NAME
089000     MOVE WKS-WEEKEND-FLAG-OUT TO DS-WEEKEND-FLAG
089100     MOVE WKS-DAYS-UNTIL-OUT   TO DS-DAYS-UNTIL
089200     MOVE WKS-M-TOTAL          TO DS-TOTAL-ROOMS
089300*    CAMPOS DE OCUPACION CRUZADOS CONTRA WORKOCC
089400     MOVE WKS-M-OCC            TO DS-OCCUPIED
089500     MOVE WKS-M-FREE           TO DS-FREE
089600     MOVE WKS-M-PCT            TO DS-OCC-PCT
089700     MOVE WKS-DAY-RECO-COUNT   TO DS-RECO-COUNT
089800     WRITE DAILY-SUM-REC.
089900 260-WRITE-DAILY-SUM-E. EXIT.
090000*
090100*    --------- ESCRIBE EL RENGLON DE DETALLE DEL RUNLOG ------------
090200*    UN RENGLON POR DIA, EN EL MISMO ORDEN EN QUE SE VAN PROCESANDO;
090300*    AVANZA UNA LINEA POR RENGLON, SIN SALTO DE PAGINA, PARA QUE LOS
090400*    60 DIAS QUEDEN JUNTOS EN EL LISTADO.
090500 270-WRITE-RUNLOG-DETAIL SECTION.
090600*    NO LLEVA SALTO DE PAGINA; LOS 60 RENGLONES QUEDAN SEGUIDOS
090700*    PARA QUE EL OPERADOR VEA TODO EL HORIZONTE EN UNA SOLA HOJA
090800*    CONTINUA (O CASI, SEGUN EL LARGO DE FORMULARIO).
090900     MOVE SPACES              TO WKS-RUNLOG-DETAIL
091000     MOVE WKS-TARGET-DATE-TXT TO RD-DATE
091100*    UN RENGLON DE DETALLE POR DIA, EN EL MISMO ORDEN DE PROCESO
091200     MOVE WKS-WEEKDAY-NAME-OUT TO RD-WEEKDAY-NAME
091300     MOVE WKS-WEEKEND-FLAG-OUT TO RD-WEEKEND
091400     MOVE WKS-M-OCC            TO RD-OCC
091500     MOVE WKS-M-FREE           TO RD-FREE
091600     MOVE WKS-M-TOTAL          TO RD-TOTAL
091700     MOVE WKS-M-PCT            TO RD-PCT
091800     MOVE WKS-DAY-RECO-COUNT   TO RD-RECO-COUNT
091900     MOVE WKS-RUNLOG-DETAIL    TO RUNLOG-REC
092000     WRITE RUNLOG-REC AFTER ADVANCING 1 LINES.
092100 270-WRITE-RUNLOG-DETAIL-E. EXIT.
092200*
092300*    --------- ESCRIBE LOS TOTALES FINALES DEL REPORTE -------------
092400*    LOS TOTALES DE OCUPACION (RT1-*) VIENEN DEL REGISTRO DE CONTROL
092500*    DE HTOC0100; LOS DE RECOMENDACIONES (RT2-*) VIENEN DEL REGISTRO
092600*    DE CONTROL DE HTPR0200, MAS EL CONTADOR DE EXTRACTOS PROPIO DE
092700*    ESTE PASO.  SON LOS MISMOS NUMEROS QUE EL OPERADOR PUEDE
092800*    VERIFICAR CONTRA LA SALIDA DE CONSOLA DE LOS DOS PASOS ANTERIORES.
092900 900-WRITE-RUNLOG-TOTALS SECTION.
093000*    SE ESCRIBEN DOS RENGLONES SEPARADOS (OCUPACION Y
093100*    RECOMENDACIONES) EN VEZ DE UNO SOLO MUY ANCHO, PARA QUE AMBOS
093200*    QUEPAN CLAROS DENTRO DE LAS 132 COLUMNAS DEL REPORTE.
093300     MOVE SPACES TO WKS-RUNLOG-TOTALS-1
093400     MOVE WKS-OH-DIAS     TO RT1-DIAS
093500*    PRIMER RENGLON: TOTALES DE OCUPACION, COPIADOS DE OCCCTL EN
093600*    160-READ-CONTROL-RECS
093700     MOVE WKS-OH-CUARTOS  TO RT1-CUARTOS
093800     MOVE WKS-OH-PROMEDIO TO RT1-PROMEDIO
093900     MOVE WKS-RUNLOG-TOTALS-1 TO RUNLOG-REC
094000     WRITE RUNLOG-REC AFTER ADVANCING 2 LINES
094100     MOVE SPACES TO WKS-RUNLOG-TOTALS-2
094200     MOVE WKS-PH-LEIDOS   TO RT2-LEIDAS
094300*    SEGUNDO RENGLON: TOTALES DE RECOMENDACIONES, COPIADOS DE
094400*    PRICECTL EN ESE MISMO PARRAFO
094500     MOVE WKS-PH-SALTADOS TO RT2-SALTADAS
094600     MOVE WKS-PH-OK       TO RT2-OK
094700     MOVE WKS-PH-ERROR    TO RT2-ERROR
094800     MOVE WKS-REG-EXTRACTO TO RT2-EXTRACTO
094900     MOVE WKS-RUNLOG-TOTALS-2 TO RUNLOG-REC
095000     WRITE RUNLOG-REC AFTER ADVANCING 1 LINES.
095100 900-WRITE-RUNLOG-TOTALS-E. EXIT.
095200*
095300*    --------------------- LECTURAS DE ARCHIVOS ---------------------
095400 910-READ-WORKOCC SECTION.
095500     READ WORKOCC
095600          AT END SET FIN-WORKOCC TO TRUE
095700     END-READ.
095800 910-READ-WORKOCC-E. EXIT.
095900*
096000 930-READ-RECOMMEND SECTION.
096100     READ RECOMMEND
096200          AT END SET FIN-RECOMMEND TO TRUE
096300     END-READ.
096400 930-READ-RECOMMEND-E. EXIT.
096500*
096600*    -------------------- CIERRE DE ARCHIVOS ------------------------
096700*    EL MENSAJE DE FIN DE PROCESO QUEDA EN CONSOLA PARA QUE EL
096800*    OPERADOR DE TURNO CONFIRME A SIMPLE VISTA QUE LA CADENA NOCTURNA
096900*    COMPLETA TERMINO SIN NECESIDAD DE ABRIR EL RUNLOG IMPRESO.
097000 950-CLOSE-DATA SECTION.
097100*    EL CLOSE SE HACE SIN CONDICIONALES PORQUE TODOS LOS ARCHIVOS
097200*    QUEDARON ABIERTOS DESDE 100-OPEN-DATA, AUN LOS QUE LLEGARON
097300*    VACIOS (FILE STATUS 97 YA SE NORMALIZO A CERO EN ESE PARRAFO).
097400     CLOSE WORKOCC RECOMMEND OCCCTL PRICECTL
097500           DAILYSUM ROOMEXTRACT RUNLOG
097600     DISPLAY "HTPC0300 - DIAS PROCESADOS       : " WKS-REG-DIAS
097700             UPON CONSOLE
097800     DISPLAY "HTPC0300 - EXTRACTOS ESCRITOS     : " WKS-REG-EXTRACTO
097900             UPON CONSOLE
098000     DISPLAY "HTPC0300 - FIN DE PROCESO               "
098100             UPON CONSOLE.
098200 950-CLOSE-DATA-E. EXIT.
098300*
098400******************************************************************
098500*                 N O T A S   D E   O P E R A C I O N             *
098600******************************************************************
098700*    ESTE PASO SE CORRE SIEMPRE DESPUES DE HTOC0100 Y HTPR0200 EN
098800*    LA MISMA CADENA NOCTURNA; NO SE DEBE CORRER SOLO, PORQUE
098900*    OCCCTL Y PRICECTL NO EXISTIRAN TODAVIA.
099000*    SI EL OPERADOR NECESITA RECORRER SOLO ESTE PASO (POR EJEMPLO
099100*    PARA REIMPRIMIR EL RUNLOG), DEBE CONSERVAR LOS ARCHIVOS
099200*    WORKOCC, RECOMMEND, OCCCTL Y PRICECTL DE LA CORRIDA ORIGINAL;
099300*    DE LO CONTRARIO LOS TOTALES DEL RUNLOG NO VAN A COINCIDIR CON
099400*    LA SALIDA DE CONSOLA QUE YA VIO EL OPERADOR DE TURNO.
