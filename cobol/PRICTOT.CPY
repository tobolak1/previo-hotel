000100******************************************************************
000200* COPYBOOK    : PRICTOT                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : REGISTRO UNICO DE ENLACE ENTRE PASOS: TOTALES    *
000500*             : DE LA APLICACION DE RECOMENDACIONES CALCULADOS   *
000600*             : POR HTPR0200, LEIDOS DESPUES POR HTPC0300 PARA   *
000700*             : EL REPORTE FINAL.                                *
000800* USADO EN    : HTPR0200 (ESCRITURA), HTPC0300 (LECTURA)         *
000900******************************************************************
001000* FECHA       PROGRAMADOR      DESCRIPCION                       *
001100* ----------  ---------------  -------------------------------- *
001200* 2003-06-09  M. CHAVEZ (MCZ)  VERSION ORIGINAL (SOLICITUD 6480) *
001300******************************************************************
001400 01  PRICE-CONTROL-REC.
001500     05  PT-READ-COUNT            PIC 9(05).
001600     05  PT-SKIP-COUNT            PIC 9(05).
001700     05  PT-OK-COUNT              PIC 9(05).
001800     05  PT-ERROR-COUNT           PIC 9(05).
001900     05  FILLER                   PIC X(01).
