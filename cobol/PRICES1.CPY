000100******************************************************************
000200* COPYBOOK    : PRICES1                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE PRECIOS VIGENTES.  UN      *
000500*             : REGISTRO POR TIPO DE HABITACION Y NIVEL DE       *
000600*             : OCUPACION (ORDENADO POR HABITACION, OCUPANTES).  *
000700* USADO EN    : HTPR0200                                         *
000800******************************************************************
000900* FECHA       PROGRAMADOR      DESCRIPCION                       *
001000* ----------  ---------------  -------------------------------- *
001100* 1994-05-02  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001200******************************************************************
001300 01  PRICE-REC.
001400     05  PR-ROOM-ID               PIC 9(06).
001500     05  PR-OCCUPANTS             PIC 9(02).
001600     05  PR-PRICE                 PIC 9(05)V9(02).
001700     05  FILLER                   PIC X(01).
