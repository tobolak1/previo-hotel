000100******************************************************************
000200* FECHA       : 14/09/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)                 *
000400* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000500* PROGRAMA    : HTPR0200                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SELECCIONA EL PLAN DE TARIFA BASE Y APLICA LAS   *
000800*             : RECOMENDACIONES DE CAMBIO DE PRECIO, CALCULANDO  *
000900*             : EL NUEVO PRECIO A PARTIR DEL PRECIO VIGENTE POR  *
001000*             : HABITACION, Y ESCRIBE UNA TRANSACCION DE         *
001100*             : ACTUALIZACION POR CADA RECOMENDACION ACCIONABLE. *
001200* ARCHIVOS    : RATEPLAN=E, PRICES=E, RECOMMEND=E, PRICEUPD=S,   *
001300*             : PRICECTL=S                                      *
001400* PROGRAMA(S) : NO APLICA, SEGUNDO PASO DE LA CADENA NOCTURNA    *
001500******************************************************************
001600*                    H I S T O R I A L   D E   C A M B I O S     *
001700******************************************************************
001800* 1995-09-14  EDR  SOLICITUD 4890   VERSION ORIGINAL DEL PROGRAMA*
001900* 1995-09-14  EDR  SOLICITUD 4890   REGLA DE SELECCION DE PLAN   *
002000*                                   BASE: PRIMERO BANDERA 'Y',   *
002100*                                   LUEGO PRIMER PLAN DEL ARCHIVO*
002200* 1995-11-02  EDR  SOLICITUD 4923   SI EL ARCHIVO DE PLANES VIENE*
002300*                                   VACIO SE MARCA CADA           *
002400*                                   TRANSACCION CON ERROR        *
002500* 1996-04-18  MCZ  SOLICITUD 5055   SE AGREGA LA TABLA DE        *
002600*                                   PRECIOS VIGENTES EN MEMORIA  *
002700*                                   PARA EVITAR RELECTURA POR    *
002800*                                   CADA RECOMENDACION           *
002900* 1996-04-18  MCZ  SOLICITUD 5055   REGLA: SE PREFIERE EL PRECIO *
003000*                                   DE 2 OCUPANTES, SI NO EXISTE *
003100*                                   SE TOMA EL PRIMERO DE LA     *
003200*                                   HABITACION (MENOR OCUPANTES) *
003300* 1997-08-25  EDR  SOLICITUD 5410   SE IGNORAN LAS RECOMENDACIONES*
003400*                                   SIN CAMBIO (RC-TYPE =        *
003500*                                   NO-CHANGE), NO GENERAN       *
003600*                                   TRANSACCION NI CUENTAN COMO  *
003700*                                   ERROR                        *
003800* 1998-10-07  EDR  SOLICITUD 5715   AJUSTE Y2K: RC-DATE Y        *
003900*                                   PU-DATE PASAN A AAAA-MM-DD   *
004000* 1999-01-18  EDR  SOLICITUD 5799   REVISION GENERAL Y2K, SIN    *
004100*                                   MAS CAMBIOS PENDIENTES       *
004200* 2000-03-14  MCZ  SOLICITUD 5960   EL NUEVO PRECIO SE REDONDEA  *
004300*                                   A LA UNIDAD DE MONEDA MAS    *
004400*                                   CERCANA (MITAD-ARRIBA), NO   *
004500*                                   SE GUARDAN CENTAVOS DISTINTOS*
004600*                                   DE CERO                      *
004700* 2003-06-09  MCZ  SOLICITUD 6480   SE CREA EL ARCHIVO DE CONTROL*
004800*                                   PRICECTL PARA PASAR LOS      *
004900*                                   CONTADORES A HTPC0300        *
005000* 2006-05-30  MCZ  SOLICITUD 7022   CORRECCION: EL REDONDEO DEL  *
005100*                                   CAMBIO DE 2000-03-14 TODAVIA *
005200*                                   CALCULABA SOBRE LOS CENTAVOS;*
005300*                                   AHORA SE CALCULA PRIMERO EN  *
005400*                                   UN CAMPO ENTERO (WKS-PN-     *
005500*                                   ENTERO-WORK) Y SE TRASLADA A *
005600*                                   LA VISTA ENTERO/CENTAVOS     *
005700*                                   PARA GARANTIZAR .00 SIEMPRE  *
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.     HTPR0200.
006100 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
006200 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - HOTELERA.
006300 DATE-WRITTEN.   14/09/1995.
006400 DATE-COMPILED.
006500 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
006600*
006700*    OBSERVACIONES GENERALES: ESTE ES EL SEGUNDO PASO DE LA CADENA
006800*    NOCTURNA, DESPUES DE HTOC0100; SU SALIDA (PRICEUPD Y PRICECTL)
006900*    LA RECOGE HTPC0300 AL FINAL DE LA CADENA.  EL PLAN DE TARIFA
007000*    BASE SE ESCOGE UNA SOLA VEZ AL PRINCIPIO Y SE APLICA A TODAS
007100*    LAS RECOMENDACIONES DE LA CORRIDA.
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     UPSI-0 IS WS-TRAZA-SW ON  STATUS IS WS-TRAZA-ON
007700*    SWITCH DE TRAZA DE DEPURACION, IGUAL CONVENCION QUE EN
007800*    HTOC0100 Y HTPC0300; EN OFF EN PRODUCCION.
007900                          OFF STATUS IS WS-TRAZA-OFF.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT RATEPLAN  ASSIGN TO RATEPLAN
008300*    RATEPLAN Y PRICES SON CATALOGOS DE ENTRADA (PLANES DE TARIFA
008400*    Y PRECIOS VIGENTES); RECOMMEND VIENE DE AFUERA DE LA CADENA;
008500*    PRICEUPD Y PRICECTL SON DE SALIDA PARA EL PASO SIGUIENTE.
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-RATEPLAN.
008800     SELECT PRICES    ASSIGN TO PRICES
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS  IS FS-PRICES.
009100     SELECT RECOMMEND ASSIGN TO RECOMMEND
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS FS-RECOMMEND.
009400     SELECT PRICEUPD  ASSIGN TO PRICEUPD
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS  IS FS-PRICEUPD.
009700     SELECT PRICECTL  ASSIGN TO PRICECTL
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS  IS FS-PRICECTL.
010000*
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  RATEPLAN
010400*    8 CARACTERES: IDENTIFICADOR DE PLAN Y BANDERA DE PLAN BASE
010500*    (VER COPY RATEPLN); PUEDE HABER VARIOS PLANES, PERO SOLO UNO
010600*    DEBE TRAER LA BANDERA DE BASE EN 'Y'.
010700     RECORD CONTAINS 8 CHARACTERS
010800     RECORDING MODE IS F.
010900     COPY RATEPLN.
011000 FD  PRICES
011100*    16 CARACTERES: PRECIO VIGENTE POR HABITACION Y NUMERO DE
011200*    OCUPANTES (VER COPY PRICES1); UNA HABITACION PUEDE TENER
011300*    VARIOS RENGLONES, UNO POR CADA OCUPACION POSIBLE.
011400     RECORD CONTAINS 16 CHARACTERS
011500     RECORDING MODE IS F.
011600     COPY PRICES1.
011700 FD  RECOMMEND
011800*    81 CARACTERES: RECOMENDACION DE CAMBIO DE PRECIO GENERADA
011900*    FUERA DE ESTA CADENA (VER COPY RECOMEN); TRAE EL PORCENTAJE
012000*    DE CAMBIO SUGERIDO, NO EL PRECIO NUEVO YA CALCULADO.
012100     RECORD CONTAINS 81 CHARACTERS
012200     RECORDING MODE IS F.
012300     COPY RECOMEN.
012400 FD  PRICEUPD
012500*    96 CARACTERES: UNA TRANSACCION DE ACTUALIZACION DE PRECIO
012600*    POR CADA RECOMENDACION ACCIONABLE, CON EXITO O CON ERROR
012700*    (VER COPY PRICUPD); LO CONSUME EL SISTEMA DE RESERVACIONES.
012800     RECORD CONTAINS 96 CHARACTERS
012900     RECORDING MODE IS F.
013000     COPY PRICUPD.
013100 FD  PRICECTL
013200*    21 CARACTERES: LOS CUATRO CONTADORES DE ESTA CORRIDA (VER
013300*    COPY PRICTOT); LO LEE HTPC0300 PARA SU RENGLON DE TOTALES.
013400     RECORD CONTAINS 21 CHARACTERS
013500     RECORDING MODE IS F.
013600     COPY PRICTOT.
013700*
013800 WORKING-STORAGE SECTION.
013900*                 GLOSARIO DE PREFIJOS USADOS EN ESTE PROGRAMA
014000*                 RP-  CAMPOS DEL PLAN DE TARIFA (RATEPLN)
014100*                 PR-  CAMPOS DEL PRECIO VIGENTE (PRICES1)
014200*                 RC-  CAMPOS DE LA RECOMENDACION (RECOMEN)
014300*                 PU-  CAMPOS DE LA TRANSACCION DE SALIDA (PRICUPD)
014400*                 PT-  CAMPOS DEL REGISTRO DE CONTROL (PRICTOT)
014500*                 WKS- AREAS DE TRABAJO PROPIAS DE ESTE PROGRAMA
014600*                 VARIABLES DE ESTADO DE ARCHIVO
014700 01  WKS-STATUS-AREA.
014800*    LOS TRES ARCHIVOS DE ENTRADA VARIABLE (RATEPLAN, PRICES,
014900*    RECOMMEND) SE REVISAN EN CADA LECTURA; PRICEUPD Y PRICECTL
015000*    SOLO AL ABRIR Y AL CERRAR.
015100     05  FS-RATEPLAN              PIC 9(02) VALUE ZEROS.
015200     05  FS-PRICES                PIC 9(02) VALUE ZEROS.
015300     05  FS-RECOMMEND             PIC 9(02) VALUE ZEROS.
015400     05  FS-PRICEUPD              PIC 9(02) VALUE ZEROS.
015500     05  FS-PRICECTL              PIC 9(02) VALUE ZEROS.
015600     05  FILLER                   PIC X(01).
015700*
015800 01  WKS-BANDERAS.
015900*    FIN-RATEPLAN/FIN-PRICES/FIN-RECOMMEND GOBIERNAN LOS TRES
016000*    PERFORM ... UNTIL DE LECTURA.  PLAN-BASE-ENCONTRADO,
016100*    NO-HAY-PLAN-TARIFA Y PRECIO-ENCONTRADO SON BANDERAS DE
016200*    RESULTADO DE BUSQUEDA, NO DE FIN DE ARCHIVO.
016300     05  WKS-FIN-RATEPLAN         PIC 9(01) VALUE ZEROS.
016400         88  FIN-RATEPLAN                  VALUE 1.
016500     05  WKS-FIN-PRICES           PIC 9(01) VALUE ZEROS.
016600         88  FIN-PRICES                    VALUE 1.
016700     05  WKS-FIN-RECOMMEND        PIC 9(01) VALUE ZEROS.
016800         88  FIN-RECOMMEND                 VALUE 1.
016900     05  WKS-PLAN-ENCONTRADO      PIC 9(01) VALUE ZEROS.
017000         88  PLAN-BASE-ENCONTRADO          VALUE 1.
017100     05  WKS-SIN-PLAN             PIC 9(01) VALUE ZEROS.
017200         88  NO-HAY-PLAN-TARIFA            VALUE 1.
017300     05  WKS-PRECIO-ENCONTRADO    PIC 9(01) VALUE ZEROS.
017400         88  PRECIO-ENCONTRADO             VALUE 1.
017500     05  FILLER                   PIC X(01).
017600*                 FECHA DE SISTEMA PARA EL BANNER DE ARRANQUE
017700 01  WKS-SYS-DATE                 PIC 9(06) VALUE ZEROS.
017800*    1998-10-07 EDR - SOLICITUD 5788: REVISION DE FIN DE SIGLO;
017900*    LAS FECHAS DE ESTE PROGRAMA SON SOLO PARA EL MENSAJE DE
018000*    CONSOLA, NO SE USAN EN CALCULOS DE ANTIGUEDAD.
018100*    SOLO PARA EL MENSAJE DE ARRANQUE EN CONSOLA.
018200 01  WKS-SYS-DATE-R  REDEFINES WKS-SYS-DATE.
018300     05  WKS-SYS-YY               PIC 9(02).
018400     05  WKS-SYS-MM               PIC 9(02).
018500     05  WKS-SYS-DD               PIC 9(02).
018600*                 SELECCION DEL PLAN DE TARIFA BASE
018700 01  WKS-PLAN-SELECCION.
018800*    1995-09-14 EDR - SOLICITUD 4890: SE PREFIERE EL PLAN QUE
018900*    TRAIGA LA BANDERA DE BASE EN 'Y'; SI NINGUNO LA TRAE, SE USA
019000*    EL PRIMER PLAN DEL ARCHIVO (WKS-FIRST-PLAN).
019100     05  WKS-SELECTED-PLAN        PIC 9(06) VALUE ZEROS.
019200     05  WKS-FIRST-PLAN           PIC 9(06) VALUE ZEROS.
019300     05  WKS-PLAN-COUNT           PIC 9(05) COMP VALUE ZERO.
019400     05  FILLER                   PIC X(01).
019500*                 TABLA DE PRECIOS VIGENTES EN MEMORIA
019600 01  WKS-PRICE-TABLE-AREA.
019700*    1996-04-18 MCZ - SOLICITUD 5055: TABLA EN MEMORIA PARA NO
019800*    TENER QUE RELEER EL ARCHIVO PRICES POR CADA RECOMENDACION;
019900*    250 HABITACIONES ALCANZAN SOBRADO PARA EL TAMAÑO DEL HOTEL.
020000     05  WKS-PRICE-ROW OCCURS 250 TIMES
020100                       INDEXED BY PR-IDX.
020200         10  WKS-PT-ROOM-ID       PIC 9(06).
020300         10  WKS-PT-OCCUPANTS     PIC 9(02).
020400         10  WKS-PT-PRICE         PIC 9(05)V9(02).
020500 01  WKS-PRICE-TABLE-FLAT REDEFINES WKS-PRICE-TABLE-AREA
020600                          PIC X(3750).
020700 01  WKS-PRICE-COUNT               PIC 9(05) COMP VALUE ZERO.
020800*                 VARIABLES DE CALCULO DE LA RECOMENDACION
020900 01  WKS-CALCULO.
021000*    WKS-PRECIO-ACTUAL ES EL PRECIO VIGENTE QUE ENCONTRO
021100*    320-RESOLVE-PRICE; WKS-PRECIO-NUEVO ES EL RESULTADO DE
021200*    APLICARLE EL PORCENTAJE DE CAMBIO DE LA RECOMENDACION.
021300     05  WKS-PRECIO-ACTUAL        PIC 9(05)V9(02) VALUE ZEROS.
021400     05  WKS-PRECIO-NUEVO         PIC 9(05)V9(02) VALUE ZEROS.
021500*                 VISTA ENTERO/CENTAVOS DEL PRECIO NUEVO
021600*                 2000-03-14 MCZ SOLICITUD 5960 - EL PRECIO SE
021700*                 REDONDEA A LA UNIDAD DE MONEDA, NUNCA A CENTAVOS
021800     05  WKS-PN-REDEF  REDEFINES WKS-PRECIO-NUEVO.
021900*    VISTA NUMERICA SIMPLE DEL PRECIO NUEVO PARA FACILITAR EL
022000*    REDONDEO ENTERO EN 330-COMPUTE-NEW-PRICE.
022100         10  WKS-PN-ENTERO        PIC 9(05).
022200         10  WKS-PN-CENTAVOS      PIC 9(02).
022300     05  WKS-PCT-CAMBIO           PIC S9(03)V9(01) VALUE ZEROS.
022400*    EL PORCENTAJE PUEDE SER NEGATIVO (BAJA DE PRECIO), POR ESO
022500*    ES SIGNED (S9).
022600     05  WKS-PN-ENTERO-WORK       PIC 9(05) COMP VALUE ZERO.
022700*    2006-05-30 MCZ - SOLICITUD 7022: CAMPO ENTERO DE TRABAJO
022800*    (COMP) DONDE SE CALCULA EL REDONDEO; ANTES SE REDONDEABA
022900*    DIRECTO SOBRE EL CAMPO CON DECIMALES Y A VECES DEJABA
023000*    CENTAVOS DISTINTOS DE CERO POR UN ERROR DE TRUNCAMIENTO.
023100     05  WKS-ERROR-TEXT           PIC X(40) VALUE SPACES.
023200     05  FILLER                   PIC X(01).
023300*                 CONTADORES DE TRABAJO INDEPENDIENTES
023400 77  WKS-REG-LEIDOS               PIC 9(05) COMP VALUE ZERO.
023500*    1999-01-18 MCZ - SOLICITUD 5800: CONTADORES DE ESTA CORRIDA,
023600*    TODOS COMP PARA QUE LAS COMPARACIONES Y SUMAS SEAN BINARIAS
023700*    Y NO DECIMALES EMPACADAS.
023800 77  WKS-REG-SALTADOS             PIC 9(05) COMP VALUE ZERO.
023900 77  WKS-REG-OK                   PIC 9(05) COMP VALUE ZERO.
024000 77  WKS-REG-ERROR                PIC 9(05) COMP VALUE ZERO.
024100*
024200 PROCEDURE DIVISION.
024300******************************************************************
024400*                    S E C C I O N   P R I N C I P A L           *
024500******************************************************************
024600 000-MAIN SECTION.
024700*    PASO 1: ABRIR ARCHIVOS
024800     PERFORM 100-OPEN-DATA
024900     PERFORM 210-SELECT-RATE-PLAN
025000*    PASO 2: ESCOGER EL PLAN DE TARIFA BASE
025100     PERFORM 220-LOAD-PRICES
025200*    PASO 3: CARGAR LA TABLA DE PRECIOS VIGENTES EN MEMORIA
025300     PERFORM 300-APPLY-RECO
025400*    PASO 4: APLICAR CADA RECOMENDACION
025500     PERFORM 400-WRITE-CONTROL
025600*    PASO 5: ESCRIBIR EL REGISTRO DE CONTROL PARA HTPC0300
025700     PERFORM 900-CLOSE-DATA
025800*    PASO 6: CERRAR ARCHIVOS Y TERMINAR
025900     STOP RUN.
026000 000-MAIN-E. EXIT.
026100*
026200*    --------- SECCION PARA ABRIR ARCHIVOS DE ENTRADA/SALIDA ----
026300 100-OPEN-DATA SECTION.
026400     ACCEPT WKS-SYS-DATE FROM DATE
026500     DISPLAY "HTPR0200 - APLICACION DE RECOMENDACIONES - INICIO "
026600             WKS-SYS-MM "/" WKS-SYS-DD "/" WKS-SYS-YY
026700             UPON CONSOLE
026800     OPEN INPUT  RATEPLAN PRICES RECOMMEND
026900          OUTPUT PRICEUPD PRICECTL
027000     IF FS-RATEPLAN = 97
027100*    1995-11-02 EDR - SOLICITUD 4923: SI RATEPLAN VIENE VACIO NO
027200*    SE ABORTA; SE SIGUE CORRIENDO Y CADA RECOMENDACION TERMINA
027300*    EN ERROR MAS ADELANTE, EN VEZ DE TRONAR LA CADENA COMPLETA.
027400        MOVE ZEROS TO FS-RATEPLAN
027500     END-IF
027600     IF FS-PRICES = 97
027700*    PRICES VACIO TAMBIEN SE ACEPTA; NINGUNA HABITACION TENDRA
027800*    PRECIO VIGENTE Y LAS RECOMENDACIONES TERMINARAN EN ERROR.
027900        MOVE ZEROS TO FS-PRICES
028000     END-IF
028100     IF FS-RECOMMEND = 97
028200*    RECOMMEND VACIO SIGNIFICA QUE HTPR0200 NO TIENE NADA QUE
028300*    HACER; SE ESCRIBE EL CONTROL CON TODOS LOS CONTADORES EN CERO.
028400        MOVE ZEROS TO FS-RECOMMEND
028500     END-IF
028600     IF FS-RATEPLAN  NOT = 0 OR FS-PRICES    NOT = 0
028700*    CUALQUIER OTRO FILE STATUS DISTINTO DE CERO SI ES ERROR REAL
028800*    DE APERTURA; SE ABORTA CON RETURN-CODE 91.
028900        OR FS-RECOMMEND NOT = 0 OR FS-PRICEUPD  NOT = 0
029000        OR FS-PRICECTL  NOT = 0
029100        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
029200                UPON CONSOLE
029300        DISPLAY "  HTPR0200 - ERROR AL ABRIR ARCHIVOS            "
029400                UPON CONSOLE
029500        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
029600                UPON CONSOLE
029700        MOVE 91 TO RETURN-CODE
029800        PERFORM 900-CLOSE-DATA
029900        STOP RUN
030000     END-IF.
030100 100-OPEN-DATA-E. EXIT.
030200*
030300******************************************************************
030400*        S E C C I O N   D E   S E L E C C I O N   D E L         *
030500*                P L A N   D E   T A R I F A   B A S E           *
030600******************************************************************
030700 210-SELECT-RATE-PLAN SECTION.
030800*    RECORRE TODO EL ARCHIVO RATEPLAN PARA BUSCAR LA BANDERA DE
030900*    PLAN BASE; SI NINGUN PLAN LA TRAE, SE USA EL PRIMERO LEIDO.
031000     PERFORM 920-READ-RATEPLAN
031100     PERFORM 211-EXAMINE-ONE-PLAN THRU 211-EXAMINE-ONE-PLAN-E
031200             UNTIL FIN-RATEPLAN
031300     IF NOT PLAN-BASE-ENCONTRADO
031400*    NO HUBO NINGUN PLAN CON BANDERA DE BASE; SE CAE AL PRIMER
031500*    PLAN LEIDO, O SE MARCA QUE NO HAY PLAN SI EL ARCHIVO VINO
031600*    COMPLETAMENTE VACIO.
031700        IF WKS-PLAN-COUNT > 0
031800           MOVE WKS-FIRST-PLAN TO WKS-SELECTED-PLAN
031900        ELSE
032000           SET NO-HAY-PLAN-TARIFA TO TRUE
032100           DISPLAY "HTPR0200 - AVISO: NO HAY PLAN DE TARIFA, "
032200                   "TODAS LAS RECOMENDACIONES TERMINAN EN ERROR"
032300                   UPON CONSOLE
032400        END-IF
032500     END-IF.
032600 210-SELECT-RATE-PLAN-E. EXIT.
032700*
032800 211-EXAMINE-ONE-PLAN SECTION.
032900*    SE GUARDA EL PRIMER PLAN LEIDO (POR SI NINGUNO TRAE LA
033000*    BANDERA DE BASE) Y SE BUSCA EL PRIMERO QUE SI LA TRAIGA.
033100     IF WKS-PLAN-COUNT = 0
033200        MOVE RP-PLAN-ID TO WKS-FIRST-PLAN
033300     END-IF
033400     ADD 1 TO WKS-PLAN-COUNT
033500     IF RP-ES-PLAN-BASE AND NOT PLAN-BASE-ENCONTRADO
033600        MOVE RP-PLAN-ID TO WKS-SELECTED-PLAN
033700        SET PLAN-BASE-ENCONTRADO TO TRUE
033800     END-IF
033900     PERFORM 920-READ-RATEPLAN.
034000 211-EXAMINE-ONE-PLAN-E. EXIT.
034100*
034200******************************************************************
034300*      S E C C I O N   D E   C A R G A   D E   P R E C I O S     *
034400******************************************************************
034500 220-LOAD-PRICES SECTION.
034600*    LA TABLA SE LIMPIA ANTES DE CARGAR PORQUE WKS-PRICE-TABLE-
034700*    FLAT ES UNA VISTA REDEFINIDA SOBRE LA MISMA AREA.
034800     MOVE SPACES TO WKS-PRICE-TABLE-FLAT
034900     SET PR-IDX TO 1
035000     PERFORM 921-READ-PRICES
035100     PERFORM 221-LOAD-ONE-PRICE THRU 221-LOAD-ONE-PRICE-E
035200             UNTIL FIN-PRICES.
035300 220-LOAD-PRICES-E. EXIT.
035400*
035500 221-LOAD-ONE-PRICE SECTION.
035600*    SI YA SE LLENARON LAS 250 CASILLAS DE LA TABLA, LOS PRECIOS
035700*    QUE SOBREN SE IGNORAN EN SILENCIO (NO DEBERIA PASAR CON EL
035800*    TAMAÑO ACTUAL DEL HOTEL).
035900     IF WKS-PRICE-COUNT < 250
036000        ADD 1 TO WKS-PRICE-COUNT
036100        MOVE PR-ROOM-ID    TO WKS-PT-ROOM-ID (PR-IDX)
036200        MOVE PR-OCCUPANTS  TO WKS-PT-OCCUPANTS (PR-IDX)
036300        MOVE PR-PRICE      TO WKS-PT-PRICE (PR-IDX)
036400        SET PR-IDX UP BY 1
036500     END-IF
036600     PERFORM 921-READ-PRICES.
036700 221-LOAD-ONE-PRICE-E. EXIT.
036800*
036900******************************************************************
037000*   S E C C I O N   D E   A P L I C A C I O N   D E              *
037100*                R E C O M E N D A C I O N E S                  *
037200******************************************************************
037300 300-APPLY-RECO SECTION.
037400*    RECORRE TODAS LAS RECOMENDACIONES UNA POR UNA; CADA UNA
037500*    TERMINA EN UNA TRANSACCION DE EXITO O DE ERROR.
037600     PERFORM 930-READ-RECOMMEND
037700     PERFORM 310-PROCESS-ONE-RECO THRU 310-PROCESS-ONE-RECO-E
037800             UNTIL FIN-RECOMMEND.
037900 300-APPLY-RECO-E. EXIT.
038000*
038100 310-PROCESS-ONE-RECO SECTION.
038200     ADD 1 TO WKS-REG-LEIDOS
038300     IF RC-SIN-CAMBIO
038400*    1997-08-25 EDR - SOLICITUD 5410: LAS RECOMENDACIONES 'SIN
038500*    CAMBIO' SE BRINCAN POR COMPLETO; NO GENERAN TRANSACCION NI
038600*    CUENTAN COMO ERROR, SOLO SE CONTABILIZAN COMO SALTADAS.
038700        ADD 1 TO WKS-REG-SALTADOS
038800     ELSE
038900        IF NO-HAY-PLAN-TARIFA
039000*    SIN PLAN DE TARIFA NO HAY DONDE APLICAR EL CAMBIO; LA
039100*    RECOMENDACION SE MARCA CON ERROR DIRECTO, SIN BUSCAR PRECIO.
039200           PERFORM 341-WRITE-PRICE-ERROR
039300        ELSE
039400           PERFORM 320-RESOLVE-PRICE
039500           IF PRECIO-ENCONTRADO
039600              PERFORM 330-COMPUTE-NEW-PRICE
039700              PERFORM 340-WRITE-PRICE-OK
039800           ELSE
039900              MOVE "no current price" TO WKS-ERROR-TEXT
040000*    HAY PLAN DE TARIFA PERO LA HABITACION NO APARECE EN PRICES;
040100*    TAMBIEN ES ERROR, PERO CON OTRO MOTIVO.
040200              PERFORM 341-WRITE-PRICE-ERROR
040300           END-IF
040400        END-IF
040500     END-IF
040600     PERFORM 930-READ-RECOMMEND.
040700 310-PROCESS-ONE-RECO-E. EXIT.
040800*
040900*    -------- BUSCA EL PRECIO VIGENTE DE LA HABITACION ----------
041000 320-RESOLVE-PRICE SECTION.
041100*    RECORRE LA TABLA EN MEMORIA BUSCANDO LA HABITACION DE LA
041200*    RECOMENDACION; VER 321-SCAN-ONE-PRICE PARA LA REGLA DE CUAL
041300*    RENGLON GANA CUANDO HAY VARIOS.
041400     MOVE ZEROS TO WKS-PRECIO-ACTUAL
041500     MOVE ZEROS TO WKS-PRECIO-ENCONTRADO
041600     SET PR-IDX TO 1
041700     PERFORM 321-SCAN-ONE-PRICE THRU 321-SCAN-ONE-PRICE-E
041800             VARYING PR-IDX FROM 1 BY 1
041900             UNTIL PR-IDX > WKS-PRICE-COUNT.
042000 320-RESOLVE-PRICE-E. EXIT.
042100*
042200 321-SCAN-ONE-PRICE SECTION.
042300*    1996-04-18 MCZ - SOLICITUD 5055: SE PREFIERE EL PRECIO DE 2
042400*    OCUPANTES; SI NO EXISTE, GANA EL PRIMER RENGLON ENCONTRADO
042500*    DE LA HABITACION (QUE SUELE SER EL DE MENOS OCUPANTES).
042600     IF WKS-PT-ROOM-ID (PR-IDX) = RC-ROOM-ID
042700        IF NOT PRECIO-ENCONTRADO
042800*    SI SE RECORRIO TODA LA TABLA SIN ENCONTRAR LA HABITACION,
042900*    LA BUSQUEDA TERMINA SIN EXITO Y LA RECOMENDACION SE VA A
043000*    ERROR EN 300-APPLY-RECO.
043100           MOVE WKS-PT-PRICE (PR-IDX) TO WKS-PRECIO-ACTUAL
043200           SET PRECIO-ENCONTRADO TO TRUE
043300        END-IF
043400        IF WKS-PT-OCCUPANTS (PR-IDX) = 2
043500           MOVE WKS-PT-PRICE (PR-IDX) TO WKS-PRECIO-ACTUAL
043600        END-IF
043700     END-IF.
043800 321-SCAN-ONE-PRICE-E. EXIT.
043900*
044000*    ---------- CALCULA EL NUEVO PRECIO REDONDEADO ---------------
044100*    2000-03-14 MCZ - EL REDONDEO ES SIEMPRE A LA UNIDAD DE
044200*    MONEDA MAS CERCANA (MITAD-ARRIBA), NUNCA A CENTAVOS; POR
044300*    ESO SE CALCULA PRIMERO EN UN CAMPO ENTERO DE TRABAJO Y
044400*    LUEGO SE TRASLADA A LA VISTA ENTERO/CENTAVOS DEL PRECIO.
044500 330-COMPUTE-NEW-PRICE SECTION.
044600*    EJEMPLO: PRECIO ACTUAL 1500.00 CON CAMBIO DE +8.3% DA
044700*    1500*1.083=1624.5, QUE REDONDEADO (ROUNDED) DA 1625 Y SE
044800*    GUARDA COMO 1625.00, NUNCA 1624.50.
044900     MOVE RC-CHANGE-PCT TO WKS-PCT-CAMBIO
045000     COMPUTE WKS-PN-ENTERO-WORK ROUNDED =
045100             WKS-PRECIO-ACTUAL * (1 + (WKS-PCT-CAMBIO / 100))
045200     MOVE WKS-PN-ENTERO-WORK TO WKS-PN-ENTERO
045300     MOVE ZEROS              TO WKS-PN-CENTAVOS.
045400 330-COMPUTE-NEW-PRICE-E. EXIT.
045500*
045600*    ------------- ESCRIBE TRANSACCION CON EXITO ------------------
045700 340-WRITE-PRICE-OK SECTION.
045800*    TRANSACCION CON LOS DATOS DE LA RECOMENDACION, EL PRECIO
045900*    ANTERIOR Y EL NUEVO YA REDONDEADO; SET PU-OK MARCA EL
046000*    INDICADOR 88 DE EXITO EN LA TRANSACCION.
046100     MOVE SPACES          TO PRICE-UPD-REC
046200     MOVE RC-ID           TO PU-RECO-ID
046300     MOVE RC-DATE         TO PU-DATE
046400     MOVE RC-ROOM-ID      TO PU-ROOM-ID
046500     MOVE WKS-SELECTED-PLAN TO PU-PLAN-ID
046600     MOVE WKS-PRECIO-ACTUAL TO PU-OLD-PRICE
046700     MOVE RC-CHANGE-PCT   TO PU-CHANGE-PCT
046800     MOVE WKS-PRECIO-NUEVO TO PU-NEW-PRICE
046900     MOVE "CZK"           TO PU-CURRENCY
047000     SET PU-OK            TO TRUE
047100     MOVE RC-REASON       TO PU-REASON
047200     WRITE PRICE-UPD-REC
047300     ADD 1 TO WKS-REG-OK.
047400 340-WRITE-PRICE-OK-E. EXIT.
047500*
047600*    ---------------- ESCRIBE TRANSACCION CON ERROR ---------------
047700 341-WRITE-PRICE-ERROR SECTION.
047800*    MISMA TRANSACCION QUE 340-WRITE-PRICE-OK PERO CON LOS
047900*    PRECIOS EN CERO Y EL MOTIVO DE ERROR EN PU-REASON.
048000     MOVE SPACES          TO PRICE-UPD-REC
048100     MOVE RC-ID           TO PU-RECO-ID
048200     MOVE RC-DATE         TO PU-DATE
048300     MOVE RC-ROOM-ID      TO PU-ROOM-ID
048400     MOVE WKS-SELECTED-PLAN TO PU-PLAN-ID
048500     MOVE ZEROS           TO PU-OLD-PRICE
048600     MOVE RC-CHANGE-PCT   TO PU-CHANGE-PCT
048700     MOVE ZEROS           TO PU-NEW-PRICE
048800     MOVE "CZK"           TO PU-CURRENCY
048900     SET PU-ERROR         TO TRUE
049000     IF NO-HAY-PLAN-TARIFA
049100        MOVE "no rate plan" TO PU-REASON
049200     ELSE
049300        MOVE WKS-ERROR-TEXT TO PU-REASON
049400     END-IF
049500     WRITE PRICE-UPD-REC
049600     ADD 1 TO WKS-REG-ERROR.
049700 341-WRITE-PRICE-ERROR-E. EXIT.
049800*
049900*    ------------- ESCRIBE LOS TOTALES DE CONTROL -----------------
050000 400-WRITE-CONTROL SECTION.
050100*    2003-06-09 MCZ - SOLICITUD 6480: SE CREA ESTE ARCHIVO PARA
050200*    QUE HTPC0300 NO TENGA QUE RECONTAR LAS TRANSACCIONES DE
050300*    PRICEUPD, QUE PUEDEN SER MILES EN UNA CORRIDA GRANDE.
050400     MOVE SPACES TO PRICE-CONTROL-REC
050500     MOVE WKS-REG-LEIDOS   TO PT-READ-COUNT
050600     MOVE WKS-REG-SALTADOS TO PT-SKIP-COUNT
050700     MOVE WKS-REG-OK       TO PT-OK-COUNT
050800     MOVE WKS-REG-ERROR    TO PT-ERROR-COUNT
050900     WRITE PRICE-CONTROL-REC.
051000 400-WRITE-CONTROL-E. EXIT.
051100*
051200*    ------------------- LECTURAS DE ARCHIVOS ----------------------
051300 920-READ-RATEPLAN SECTION.
051400*    LECTURAS SIN TRAZA; LAS TRES SON SECUENCIALES Y SENCILLAS.
051500     READ RATEPLAN
051600          AT END SET FIN-RATEPLAN TO TRUE
051700     END-READ.
051800 920-READ-RATEPLAN-E. EXIT.
051900*
052000 921-READ-PRICES SECTION.
052100     READ PRICES
052200          AT END SET FIN-PRICES TO TRUE
052300     END-READ.
052400 921-READ-PRICES-E. EXIT.
052500*
052600 930-READ-RECOMMEND SECTION.
052700     READ RECOMMEND
052800          AT END SET FIN-RECOMMEND TO TRUE
052900     END-READ.
053000 930-READ-RECOMMEND-E. EXIT.
053100*
053200*    -------------------- CIERRE DE ARCHIVOS ----------------------
053300 900-CLOSE-DATA SECTION.
053400*    EL RESUMEN EN CONSOLA LE PERMITE AL OPERADOR DE TURNO VER DE
053500*    UN VISTAZO CUANTAS RECOMENDACIONES QUEDARON EN ERROR ANTES DE
053600*    QUE ARRANQUE EL TERCER PASO DE LA CADENA.
053700     CLOSE RATEPLAN PRICES RECOMMEND PRICEUPD PRICECTL
053800     DISPLAY "HTPR0200 - RECOMENDACIONES LEIDAS : " WKS-REG-LEIDOS
053900             UPON CONSOLE
054000     DISPLAY "HTPR0200 - SIN CAMBIO              : "
054100             WKS-REG-SALTADOS UPON CONSOLE
054200     DISPLAY "HTPR0200 - APLICADAS OK            : " WKS-REG-OK
054300             UPON CONSOLE
054400     DISPLAY "HTPR0200 - CON ERROR               : " WKS-REG-ERROR
054500             UPON CONSOLE
054600     DISPLAY "HTPR0200 - FIN DE PROCESO               "
054700             UPON CONSOLE.
054800 900-CLOSE-DATA-E. EXIT.
