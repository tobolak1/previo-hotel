000100******************************************************************
000200* COPYBOOK    : PRICUPD                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DE LA TRANSACCION DE ACTUALIZACION DE     *
000500*             : PRECIO.  UNA POR RECOMENDACION ACCIONABLE.       *
000600* USADO EN    : HTPR0200                                         *
000700******************************************************************
000800* FECHA       PROGRAMADOR      DESCRIPCION                       *
000900* ----------  ---------------  -------------------------------- *
001000* 1995-09-14  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001100******************************************************************
001200 01  PRICE-UPD-REC.
001300     05  PU-RECO-ID               PIC 9(06).
001400     05  PU-DATE                  PIC X(10).
001500     05  PU-ROOM-ID               PIC 9(06).
001600     05  PU-PLAN-ID               PIC 9(06).
001700     05  PU-OLD-PRICE             PIC 9(05)V9(02).
001800     05  PU-CHANGE-PCT            PIC S9(03)V9(01).
001900     05  PU-NEW-PRICE             PIC 9(05)V9(02).
002000     05  PU-CURRENCY              PIC X(03).
002100     05  PU-STATUS                PIC X(06).
002200         88  PU-OK                        VALUE "OK    ".
002300         88  PU-ERROR                     VALUE "ERROR ".
002400     05  PU-REASON                PIC X(40).
002500     05  FILLER                   PIC X(01).
