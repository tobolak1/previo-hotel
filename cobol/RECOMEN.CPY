000100******************************************************************
000200* COPYBOOK    : RECOMEN                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE RECOMENDACIONES DE CAMBIO  *
000500*             : DE PRECIO (UN REGISTRO POR HABITACION Y DIA).    *
000600*             : LO GENERA EL MODELO DE OPTIMIZACION DE TARIFAS,  *
000700*             : FUERA DEL ALCANCE DE ESTE LOTE.                  *
000800* USADO EN    : HTPR0200, HTPC0300                                *
000900******************************************************************
001000* FECHA       PROGRAMADOR      DESCRIPCION                       *
001100* ----------  ---------------  -------------------------------- *
001200* 1995-09-14  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001300* 1998-12-03  E. DIVAS (EDR)   Y2K: RC-DATE PASA DE AAMMDD A     *
001400*                              AAAA-MM-DD (10 POSICIONES)        *
001500******************************************************************
001600 01  RECO-REC.
001700     05  RC-ID                    PIC 9(06).
001800     05  RC-DATE                  PIC X(10).
001900     05  RC-DATE-R  REDEFINES RC-DATE.
002000         10  RC-DATE-YYYY         PIC 9(04).
002100         10  FILLER               PIC X(01).
002200         10  RC-DATE-MM           PIC 9(02).
002300         10  FILLER               PIC X(01).
002400         10  RC-DATE-DD           PIC 9(02).
002500     05  RC-ROOM-ID               PIC 9(06).
002600     05  RC-TYPE                  PIC X(10).
002700         88  RC-ES-INCREMENTO             VALUE "INCREASE  ".
002800         88  RC-ES-DECREMENTO             VALUE "DECREASE  ".
002900         88  RC-SIN-CAMBIO                VALUE "NO-CHANGE ".
003000     05  RC-CHANGE-PCT            PIC S9(03)V9(01).
003100     05  RC-CONFIDENCE            PIC 9(03).
003200     05  RC-REASON                PIC X(40).
003300     05  RC-OCCUPIED              PIC X(01).
003400         88  RC-HABITACION-OCUPADA        VALUE "Y".
003500         88  RC-HABITACION-LIBRE          VALUE "N".
003600     05  FILLER                   PIC X(01).
