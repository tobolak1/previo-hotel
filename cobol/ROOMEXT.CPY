000100******************************************************************
000200* COPYBOOK    : ROOMEXT                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : EXTRACTO POR HABITACION: LA RECOMENDACION        *
000500*             : (RECOMEN) ENRIQUECIDA CON EL CATALOGO DE         *
000600*             : HABITACIONES (ROOMREF) Y LOS CAMPOS DE           *
000700*             : CALENDARIO DEL DIA CALCULADOS EN HTPC0300.       *
000800* USADO EN    : HTPC0300                                         *
000900******************************************************************
001000* FECHA       PROGRAMADOR      DESCRIPCION                       *
001100* ----------  ---------------  -------------------------------- *
001200* 1999-03-05  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001300******************************************************************
001400 01  ROOM-EXTRACT-REC.
001500     05  RX-RECO-ID               PIC 9(06).
001600     05  RX-DATE                  PIC X(10).
001700     05  RX-ROOM-ID               PIC 9(06).
001800     05  RX-TYPE                  PIC X(10).
001900     05  RX-CHANGE-PCT            PIC S9(03)V9(01).
002000     05  RX-CONFIDENCE            PIC 9(03).
002100     05  RX-REASON                PIC X(40).
002200     05  RX-OCCUPIED              PIC X(01).
002300     05  RX-ROOM-NAME             PIC X(08).
002400     05  RX-ROOM-CATEGORY         PIC X(09).
002500     05  RX-ROOM-CAPACITY         PIC 9(02).
002600     05  RX-ROOM-MODIFIER         PIC 9(01)V9(02).
002700     05  RX-WEEKDAY               PIC 9(01).
002800     05  RX-WEEKDAY-NAME          PIC X(09).
002900     05  RX-WEEKEND-FLAG          PIC X(01).
003000     05  RX-DAYS-UNTIL            PIC 9(03).
003100     05  FILLER                   PIC X(01).
