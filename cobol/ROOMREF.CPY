000100******************************************************************
000200* COPYBOOK    : ROOMREF                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : TABLA FIJA DE REFERENCIA DE HABITACIONES (15     *
000500*             : TIPOS).  SE CARGA EN WORKING-STORAGE POR MEDIO   *
000600*             : DE UN REDEFINES, IGUAL QUE LA TABLA DE DIAS DEL  *
000700*             : PROGRAMA DE MORAS (NO EXISTE ARCHIVO DE ENTRADA  *
000800*             : PORQUE EL CATALOGO DE HABITACIONES ES FIJO).     *
000900* USADO EN    : HTPC0300                                         *
001000******************************************************************
001100* FECHA       PROGRAMADOR      DESCRIPCION                       *
001200* ----------  ---------------  -------------------------------- *
001300* 1993-11-09  E. DIVAS (EDR)   TABLA ORIGINAL, 15 HABITACIONES   *
001400* 1999-01-18  E. DIVAS (EDR)   AJUSTE Y2K: SIN CAMPOS DE FECHA   *
001500*                              EN ESTA TABLA, NO APLICA          *
001600******************************************************************
001700 01  WKS-ROOM-REF-DATA.
001800     05  FILLER               PIC X(28) VALUE
001900         "640240101     STANDARD 03100".
002000     05  FILLER               PIC X(28) VALUE
002100         "640238201     PREMIUM  06130".
002200     05  FILLER               PIC X(28) VALUE
002300         "816827202     STANDARD 04100".
002400     05  FILLER               PIC X(28) VALUE
002500         "540820203     STANDARD 03100".
002600     05  FILLER               PIC X(28) VALUE
002700         "924427204     STANDARD 03100".
002800     05  FILLER               PIC X(28) VALUE
002900         "924455205     STANDARD 03100".
003000     05  FILLER               PIC X(28) VALUE
003100         "537702301     ECONOMY  03080".
003200     05  FILLER               PIC X(28) VALUE
003300         "924459302     ECONOMY  03080".
003400     05  FILLER               PIC X(28) VALUE
003500         "640234303     STANDARD 04100".
003600     05  FILLER               PIC X(28) VALUE
003700         "640236304     STANDARD 03100".
003800     05  FILLER               PIC X(28) VALUE
003900         "924463305     ECONOMY  03080".
004000     05  FILLER               PIC X(28) VALUE
004100         "924467306     ECONOMY  03080".
004200     05  FILLER               PIC X(28) VALUE
004300         "640232307     ECONOMY  02080".
004400     05  FILLER               PIC X(28) VALUE
004500         "902136Apt A   APARTMENT04150".
004600     05  FILLER               PIC X(28) VALUE
004700         "924723Apt B   APARTMENT04150".
004800 01  WKS-ROOM-REF-TABLE  REDEFINES WKS-ROOM-REF-DATA.
004900     05  WKS-ROOM-REF-ROW  OCCURS 15 TIMES
005000                           INDEXED BY RR-IDX.
005100         10  RR-ROOM-ID           PIC 9(06).
005200         10  RR-NAME              PIC X(08).
005300         10  RR-CATEGORY          PIC X(09).
005400         10  RR-CAPACITY          PIC 9(02).
005500         10  RR-MODIFIER          PIC 9(01)V9(02).
