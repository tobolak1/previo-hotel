000100******************************************************************
000200* COPYBOOK    : DAYSUM1                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DEL RESUMEN DIARIO DE OCUPACION.  LO      *
000500*             : ESCRIBE HTOC0100 (SOLO CAMPOS DE OCUPACION, EL   *
000600*             : ARCHIVO INTERMEDIO WORK-OCC) Y LO COMPLETA       *
000700*             : HTPC0300 CON LOS CAMPOS DE CALENDARIO Y EL       *
000800*             : CONTEO DE RECOMENDACIONES ACCIONABLES DEL DIA.   *
000900* USADO EN    : HTOC0100 (ESCRITURA PARCIAL), HTPC0300 (LECTURA  *
001000*             : Y ESCRITURA FINAL)                                *
001100******************************************************************
001200* FECHA       PROGRAMADOR      DESCRIPCION                       *
001300* ----------  ---------------  -------------------------------- *
001400* 1995-11-20  E. DIVAS (EDR)   VERSION ORIGINAL - SOLICITUD      *
001500* 5802 (CAMPOS DE OCUPACION, CALENDARIO Y CONTEO DE              *
001600* RECOMENDACIONES DESDE EL PRIMER DIA DEL PROGRAMA)              *
001700******************************************************************
001800 01  DAILY-SUM-REC.
001900     05  DS-DATE                  PIC X(10).
002000     05  DS-WEEKDAY               PIC 9(01).
002100         88  DS-ES-LUNES                  VALUE 1.
002200         88  DS-ES-DOMINGO                VALUE 7.
002300     05  DS-WEEKDAY-NAME          PIC X(09).
002400     05  DS-WEEKEND-FLAG          PIC X(01).
002500         88  DS-ES-FIN-DE-SEMANA          VALUE "Y".
002600     05  DS-DAYS-UNTIL            PIC 9(03).
002700     05  DS-TOTAL-ROOMS           PIC 9(03).
002800     05  DS-OCCUPIED              PIC 9(03).
002900     05  DS-FREE                  PIC 9(03).
003000     05  DS-OCC-PCT               PIC 9(03)V9(01).
003100     05  DS-RECO-COUNT            PIC 9(03).
003200     05  FILLER                   PIC X(01).
