000100******************************************************************
000200* COPYBOOK    : AVAIL01                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE DISPONIBILIDAD DIARIA POR  *
000500*             : TIPO DE HABITACION (UN REGISTRO POR DIA Y TIPO). *
000600* USADO EN    : HTOC0100                                         *
000700******************************************************************
000800* FECHA       PROGRAMADOR      DESCRIPCION                       *
000900* ----------  ---------------  -------------------------------- *
001000* 1991-02-04  E. DIVAS (EDR)   VERSION ORIGINAL DEL LAYOUT       *
001100* 1996-07-22  M. CUTZ  (MCZ)   SE AGREGA DESGLOSE AAAA/MM/DD     *
001200*                              PARA TRAZAS DE CONSOLA            *
001300******************************************************************
001400 01  AVAIL-REC.
001500     05  AV-DATE                  PIC X(10).
001600     05  AV-DATE-R  REDEFINES AV-DATE.
001700         10  AV-DATE-YYYY         PIC 9(04).
001800         10  FILLER               PIC X(01).
001900         10  AV-DATE-MM           PIC 9(02).
002000         10  FILLER               PIC X(01).
002100         10  AV-DATE-DD           PIC 9(02).
002200     05  AV-ROOM-ID               PIC 9(06).
002300     05  AV-FLAG                  PIC 9(01).
002400         88  AV-OCUPADA                    VALUE 0.
002500         88  AV-LIBRE                      VALUE 1.
002600     05  FILLER                   PIC X(01).
