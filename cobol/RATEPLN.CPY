000100******************************************************************
000200* COPYBOOK    : RATEPLN                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE PLANES DE TARIFA.  UN      *
000500*             : REGISTRO POR PLAN, CON BANDERA DE PLAN BASE.     *
000600* USADO EN    : HTPR0200                                         *
000700******************************************************************
000800* FECHA       PROGRAMADOR      DESCRIPCION                       *
000900* ----------  ---------------  -------------------------------- *
001000* 1994-05-02  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001100******************************************************************
001200 01  RATE-PLAN-REC.
001300     05  RP-PLAN-ID               PIC 9(06).
001400     05  RP-BASE-FLAG             PIC X(01).
001500         88  RP-ES-PLAN-BASE              VALUE "Y".
001600         88  RP-NO-ES-PLAN-BASE           VALUE "N".
001700     05  FILLER                   PIC X(01).
