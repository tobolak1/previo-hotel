000100******************************************************************
000200* COPYBOOK    : OCCTOT1                                          *
000300* APLICACION  : TARIFAS Y OCUPACION HOTEL                        *
000400* DESCRIPCION : REGISTRO UNICO DE ENLACE ENTRE PASOS: TOTALES    *
000500*             : DE OCUPACION CALCULADOS POR HTOC0100, LEIDOS     *
000600*             : DESPUES POR HTPC0300 PARA EL REPORTE FINAL.      *
000700* USADO EN    : HTOC0100 (ESCRITURA), HTPC0300 (LECTURA)         *
000800******************************************************************
000900* FECHA       PROGRAMADOR      DESCRIPCION                       *
001000* ----------  ---------------  -------------------------------- *
001100* 1997-02-11  E. DIVAS (EDR)   VERSION ORIGINAL                  *
001200******************************************************************
001300 01  OCC-CONTROL-REC.
001400     05  OT-DAYS-PROCESSED        PIC 9(03).
001500     05  OT-TOTAL-ROOMS           PIC 9(03).
001600     05  OT-AVG-OCC-PCT           PIC 9(03)V9(01).
001700     05  FILLER                   PIC X(01).
